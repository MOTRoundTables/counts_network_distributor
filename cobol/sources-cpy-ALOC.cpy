000100*----------------------------------------------------------------*        
000200* ALOC - LINKAGE CONTROL RECORD FOR LNKVALOC (SAMPLE-SIZE        *        
000300*         ALLOCATION AND PER-GROUP CENTRALITY STATISTICS)        *        
000400*----------------------------------------------------------------*        
000500* HISTORY OF MODIFICATION:                                      *         
000600*----------------------------------------------------------------*        
000700* MOD.#   INIT   DATE        DESCRIPTION                        *         
000800* ------  ------ ----------  --------------------------------- *          
000900* LNK012  KMPTLW 26/08/2019 - INITIAL VERSION                   *         
001000*----------------------------------------------------------------*        
001100 01  WK-C-ALOC-CONTROL.                                                   
001200     05  WK-N-ALOC-TOTAL-SAMPLED  PIC 9(07) COMP.                         
001300     05  WK-N-ALOC-TOTAL-WEIGHT   PIC 9(09)V9(05) COMP-3.                 
001400     05  WK-C-ALOC-ERROR-CD       PIC X(07).                              
001500     05  FILLER                  PIC X(10).                               
