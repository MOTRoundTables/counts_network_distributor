000100*----------------------------------------------------------------*        
000200* GRPH - LINKAGE CONTROL RECORD FOR LNKVGRPH (GRAPH BUILD AND    *        
000300*         EDGE-BETWEENNESS CENTRALITY FOR THE WHOLE LINK TABLE)  *        
000400*----------------------------------------------------------------*        
000500* HISTORY OF MODIFICATION:                                      *         
000600*----------------------------------------------------------------*        
000700* MOD.#   INIT   DATE        DESCRIPTION                        *         
000800* ------  ------ ----------  --------------------------------- *          
000900* LNK009  KMPTLW 02/08/2019 - INITIAL VERSION                   *         
001000*----------------------------------------------------------------*        
001100 01  WK-C-GRPH-CONTROL.                                                   
001200     05  WK-N-GRPH-NODE-CNT      PIC 9(05) COMP.                          
001300     05  WK-N-GRPH-EDGE-CNT      PIC 9(05) COMP.                          
001400     05  WK-C-GRPH-ERROR-CD      PIC X(07).                               
001500     05  FILLER                 PIC X(10).                                
