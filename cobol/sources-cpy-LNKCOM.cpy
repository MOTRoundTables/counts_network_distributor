000100*----------------------------------------------------------------*        
000200* LNKCOM - COMMON WORK AREA FOR THE LNK LINK-SAMPLING SUITE      *        
000300* COPY THIS MEMBER AS:   01 WK-C-COMMON.  COPY LNKCOM.           *        
000400*----------------------------------------------------------------*        
000500* HISTORY OF MODIFICATION:                                      *         
000600*----------------------------------------------------------------*        
000700* MOD.#   INIT   DATE        DESCRIPTION                        *         
000800* ------  ------ ----------  --------------------------------- *          
000900* LNK001  KMPTLW 04/03/2019 - INITIAL VERSION - CARVED OUT OF   *         
001000*                              THE OLD ASCMWS COMMON AREA FOR   *         
001100*                              THE LINK-SAMPLING SUITE          *         
001200* LNK014  RNGSCH 19/11/2021 - ADD WK-C-ABEND-SW FOR THE ZERO    *         
001300*                              LINKS LOADED ABORT CASE          *         
001400* LNK031  RNGSCH 04/10/1991 - WIDEN START/END-TIME TO 9(08) TO  *         
001500*                              HOLD THE FULL HHMMSSCC ACCEPT    *         
001600*                              FROM TIME VALUE (WAS 9(09))      *         
001700*----------------------------------------------------------------*        
001800 05  WK-C-FILE-STATUS           PIC X(02).                                
001900     88  WK-C-SUCCESSFUL             VALUE "00" "02".                     
002000     88  WK-C-END-OF-FILE            VALUE "10".                          
002100     88  WK-C-RECORD-NOT-FOUND       VALUE "23".                          
002200     88  WK-C-DUPLICATE-KEY          VALUE "22".                          
002300*                                                                         
002400 05  WK-C-ABEND-SW               PIC X(01) VALUE "N".                     
002500     88  WK-C-ABEND-RUN               VALUE "Y".                          
002600*                                                                         
002700 05  WK-C-DATE-WORK.                                                      
002800     10  WK-C-DATE-CEN            PIC X(02) VALUE "20".                   
002900     10  WK-C-DATE-YMD            PIC 9(06).                              
003000 05  WK-C-DATE-YMD-R REDEFINES WK-C-DATE-WORK.                            
003100     10  WK-N-DATE-CCYY           PIC 9(04).                              
003200     10  WK-N-DATE-MM             PIC 9(02).                              
003300     10  WK-N-DATE-DD             PIC 9(02).                              
003400*                                                                         
003500 05  WK-N-RUN-DATE               PIC 9(08) COMP.                          
003600 05  WK-N-RUN-TIME               PIC 9(06) COMP.                          
003700 05  WK-C-RUN-STAMP              PIC X(15).                               
003800*                                                                         
003900 05  WK-N-DURATION-MS            PIC 9(09) COMP.                          
004000 05  WK-N-START-TIME             PIC 9(08) COMP.                          
004100 05  WK-N-END-TIME                PIC 9(08) COMP.                         
004200*                                                                         
004300 05  WK-C-MSG-TEXT               PIC X(60).                               
004400 05  WK-C-MSG-PGM                PIC X(08).                               
004500*                                                                         
004600 05  WK-N-SUB1                   PIC 9(07) COMP.                          
004700 05  WK-N-SUB2                   PIC 9(07) COMP.                          
004800 05  WK-N-SUB3                   PIC 9(07) COMP.                          
004900*                                                                         
005000 05  FILLER                      PIC X(10) VALUE SPACES.                  
