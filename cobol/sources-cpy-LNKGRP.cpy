000100*----------------------------------------------------------------*        
000200* LNKGRP - GROUP SAMPLE INFO ENTRY FOR THE LNK SUITE             *        
000300* COPY THIS MEMBER UNDER AN OCCURS 7 TABLE ENTRY, E.G.:          *        
000400*    01 WK-T-GRP-TABLE.                                         *         
000500*       05 WK-T-GRP-ENTRY OCCURS 7 TIMES                        *         
000600*              INDEXED BY WK-X-GRP.                             *         
000700*          COPY LNKGRP.                                         *         
000800*----------------------------------------------------------------*        
000900* HISTORY OF MODIFICATION:                                      *         
001000*----------------------------------------------------------------*        
001100* MOD.#   INIT   DATE        DESCRIPTION                        *         
001200* ------  ------ ----------  --------------------------------- *          
001300* LNK002  KMPTLW 11/03/2019 - INITIAL VERSION                   *         
001400* LNK011  RNGSCH 14/09/2020 - ADD GRP-PCT (SHARE OF SAMPLED      *        
001500*                              LINKS) FOR THE SUMMARY REPORT    *         
001600*----------------------------------------------------------------*        
001700 10  GRP-NAME                    PIC X(08).                               
001800 10  GRP-NG                      PIC 9(07) COMP.                          
001900 10  GRP-RMSE                    PIC 9(01)V9(04).                         
002000 10  GRP-WEIGHT                  PIC 9(07)V9(05).                         
002100 10  GRP-WEIGHT-SW               PIC X(01).                               
002200     88  GRP-HAS-WEIGHT              VALUE "Y".                           
002300 10  GRP-SAMPLE-N                PIC 9(07) COMP.                          
002400 10  GRP-SUM-CENT                PIC 9(09)V9(06) COMP-3.                  
002500 10  GRP-AVG-CENT                PIC 9(01)V9(06).                         
002600 10  GRP-MAX-CENT                PIC 9(01)V9(06).                         
002700 10  GRP-MIN-CENT                PIC 9(01)V9(06).                         
002800 10  GRP-PCT                     PIC 9(03)V9(04).                         
002900 10  FILLER                      PIC X(04).                               
