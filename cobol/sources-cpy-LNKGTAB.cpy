000100*----------------------------------------------------------------*        
000200* LNKGTAB - GROUP STATISTICS TABLE WRAPPER FOR LNKGRP            *        
000300* COPY THIS MEMBER AS:   01 WK-T-GRP-TABLE.  COPY LNKGTAB.       *        
000400* SHARED BY LNKMDIST0 (WORKING-STORAGE, OWNS THE TABLE) AND BY   *        
000500* LNKVALOC/LNKVSEL (LINKAGE SECTION, PASSED ON A CALL) SO ALL    *        
000600* THREE PROGRAMS SEE THE SAME 7-GROUP STATISTICS ARRAY.          *        
000700*----------------------------------------------------------------*        
000800* HISTORY OF MODIFICATION:                                      *         
000900*----------------------------------------------------------------*        
001000* MOD.#   INIT   DATE        DESCRIPTION                        *         
001100* ------  ------ ----------  --------------------------------- *          
001200* LNK011  KMPTLW 22/08/2019 - INITIAL VERSION                   *         
001300*----------------------------------------------------------------*        
001400 01  WK-T-GRP-TABLE.                                                      
001500     05  WK-T-GRP-ENTRY OCCURS 7 TIMES                                    
001600               INDEXED BY WK-X-GRP.                                       
001700         COPY LNKGRP.                                                     
