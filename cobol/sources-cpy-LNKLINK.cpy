000100*----------------------------------------------------------------*        
000200* LNKLINK - LINK WORKING RECORD FOR THE LNK LINK-SAMPLING SUITE  *        
000300* COPY THIS MEMBER AS:   01 WK-C-LINK-REC.  COPY LNKLINK.        *        
000400* HOLDS ONE ROAD-NETWORK LINK AS READ FROM THE LINKS-IN FILE,    *        
000500* PLUS THE FIELDS ADDED WHILE THE BATCH RUNS (GROUP, NODES,      *        
000600* CENTRALITY, SAMPLE RMSE, TWO-SIDED COMBINE RESULT).            *        
000700*----------------------------------------------------------------*        
000800* HISTORY OF MODIFICATION:                                      *         
000900*----------------------------------------------------------------*        
001000* MOD.#   INIT   DATE        DESCRIPTION                        *         
001100* ------  ------ ----------  --------------------------------- *          
001200* LNK001  KMPTLW 04/03/2019 - INITIAL VERSION                   *         
001300* LNK007  KMPTLW 22/07/2019 - ADD LNK-W-OTHER-SIDE-ID FOR THE   *         
001400*                              TWO-SIDED COMBINE STEP           *         
001500* LNK019  RNGSCH 08/02/2022 - WIDEN LNK-I-COMBINED-ID TO X(12)  *         
001600*                              TO MATCH LNK-I-ID (WAS X(10))    *         
001700*----------------------------------------------------------------*        
001800*========================= INPUT FIELDS ==========================        
001900*    AS READ FROM ONE LINE OF THE LINKS-IN FILE (LINE SEQ.)               
002000*-----------------------------------------------------------------        
002100 05  LNK-I-ID                    PIC X(12).                               
002200 05  LNK-I-TYPE-X                PIC X(02).                               
002300 05  LNK-I-TYPE-N REDEFINES                                               
002400     LNK-I-TYPE-X                PIC 9(02).                               
002500 05  LNK-I-DATA1-X               PIC X(05).                               
002600 05  LNK-I-DATA1-N REDEFINES                                              
002700     LNK-I-DATA1-X               PIC S9(04).                              
002800 05  LNK-I-TWO-SIDED             PIC X(01).                               
002900     88  LNK-I-TWO-SIDED-YES         VALUE "Y".                           
003000     88  LNK-I-TWO-SIDED-NO          VALUE "N".                           
003100 05  LNK-I-COMBINED-ID           PIC X(12).                               
003200 05  LNK-I-LENGTH                PIC 9(06)V9(04).                         
003300 05  LNK-I-FROM-X                PIC S9(07)V99.                           
003400 05  LNK-I-FROM-Y                PIC S9(07)V99.                           
003500 05  LNK-I-TO-X                  PIC S9(07)V99.                           
003600 05  LNK-I-TO-Y                  PIC S9(07)V99.                           
003700 05  FILLER                      PIC X(08).                               
003800*========================= WORKING FIELDS ========================        
003900*    SET DURING GROUP ASSIGNMENT, GRAPH BUILD AND SELECTION               
004000*-----------------------------------------------------------------        
004100 05  LNK-W-GROUP                 PIC X(08).                               
004200 05  LNK-W-RAMP-SW               PIC X(01).                               
004300     88  LNK-W-IS-RAMP               VALUE "Y".                           
004400 05  LNK-W-CENT-ELIG-SW          PIC X(01).                               
004500     88  LNK-W-CENT-ELIGIBLE         VALUE "Y".                           
004600 05  LNK-W-SAMPLED-SW            PIC X(01).                               
004700     88  LNK-W-IS-SAMPLED            VALUE "Y".                           
004800 05  LNK-W-SELECTED-SW           PIC X(01).                               
004900     88  LNK-W-IS-SELECTED           VALUE "Y".                           
005000 05  LNK-W-SUPPRESSED-SW         PIC X(01).                               
005100     88  LNK-W-IS-SUPPRESSED         VALUE "Y".                           
005200 05  LNK-W-FROM-NODE             PIC 9(06) COMP.                          
005300 05  LNK-W-TO-NODE               PIC 9(06) COMP.                          
005400 05  LNK-W-FROM-KEY.                                                      
005500     10  LNK-W-FROM-KEY-X        PIC S9(07)V99.                           
005600     10  LNK-W-FROM-KEY-Y        PIC S9(07)V99.                           
005700 05  LNK-W-TO-KEY.                                                        
005800     10  LNK-W-TO-KEY-X          PIC S9(07)V99.                           
005900     10  LNK-W-TO-KEY-Y          PIC S9(07)V99.                           
006000 05  LNK-W-CENTRALITY            PIC 9(01)V9(06).                         
006100 05  LNK-W-RMSE                  PIC 9(01)V9(04).                         
006200 05  LNK-W-OTHER-SIDE-ID         PIC X(40).                               
006300 05  FILLER                      PIC X(06).                               
