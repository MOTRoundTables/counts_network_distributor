000100*----------------------------------------------------------------*        
000200* LNKLTAB - LINK TABLE WRAPPER FOR LNKLINK                       *        
000300* COPY THIS MEMBER AS:   01 WK-T-LINK-TABLE.  COPY LNKLTAB.      *        
000400* SHARED BY LNKMDIST0 (WORKING-STORAGE, OWNS THE TABLE) AND BY   *        
000500* LNKVGRPH/LNKVALOC/LNKVSEL (LINKAGE SECTION, PASSED ON A CALL)  *        
000600* SO THE THREE PROGRAMS SEE THE SAME LINK ARRAY BY REFERENCE     *        
000700* INSTEAD OF COPYING THOUSANDS OF LINKS ACROSS A CALL BOUNDARY.  *        
000800* NOTE: THE ENTRY GROUP BELOW IS LEVEL 02 SO THAT LNKLINK'S OWN  *        
000900* LEVEL-05 FIELDS (WRITTEN TO ALSO STAND ALONE AS A RECORD) CAN  *        
001000* NEST UNDER IT UNCHANGED.                                       *        
001100*----------------------------------------------------------------*        
001200* HISTORY OF MODIFICATION:                                      *         
001300*----------------------------------------------------------------*        
001400* MOD.#   INIT   DATE        DESCRIPTION                        *         
001500* ------  ------ ----------  --------------------------------- *          
001600* LNK010  KMPTLW 15/08/2019 - INITIAL VERSION                   *         
001700* LNK018  RNGSCH 12/01/2022 - RAISE WK-N-MAX-LINKS FROM 5000 TO *         
001800*                              9999 TO MATCH LNKNET (REQ.       *         
001900*                              LNK-129)                         *         
002000*----------------------------------------------------------------*        
002100 01  WK-N-MAX-LINKS               PIC 9(05) COMP VALUE 9999.              
002200*                                                                         
002300 01  WK-T-LINK-TABLE.                                                     
002400     02  WK-N-LINK-CNT             PIC 9(05) COMP.                        
002500     02  WK-T-LINK-ENTRY OCCURS 9999 TIMES                                
002600               INDEXED BY WK-X-LINK.                                      
002700         COPY LNKLINK.                                                    
