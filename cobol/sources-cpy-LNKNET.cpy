000100*----------------------------------------------------------------*        
000200* LNKNET - NODE/EDGE GRAPH WORK TABLES FOR LNKVGRPH              *        
000300* COPY THIS MEMBER DIRECTLY INTO WORKING-STORAGE SECTION.        *        
000400* NOT PASSED ON A CALL - THE GRAPH IS BUILT AND CONSUMED         *        
000500* ENTIRELY INSIDE LNKVGRPH FOR ONE RUN.                          *        
000600*----------------------------------------------------------------*        
000700* HISTORY OF MODIFICATION:                                      *         
000800*----------------------------------------------------------------*        
000900* MOD.#   INIT   DATE        DESCRIPTION                        *         
001000* ------  ------ ----------  --------------------------------- *          
001100* LNK004  KMPTLW 18/03/2019 - INITIAL VERSION                   *         
001200* LNK009  KMPTLW 02/08/2019 - ADD WK-T-DELTA/WK-T-QUEUE FOR THE *         
001300*                              BRANDES DEPENDENCY ACCUMULATION  *         
001400* LNK018  RNGSCH 12/01/2022 - RAISE WK-N-MAX-NODES FROM 2000    *         
001500*                              TO 4000 (REQ. LNK-129)           *         
001600*----------------------------------------------------------------*        
001700 01  WK-N-MAX-NODES              PIC 9(05) COMP VALUE 4000.               
001800 01  WK-N-MAX-EDGES              PIC 9(05) COMP VALUE 9999.               
001900*                                                                         
002000 01  WK-N-NODE-CNT               PIC 9(05) COMP VALUE ZERO.               
002100 01  WK-N-EDGE-CNT                PIC 9(05) COMP VALUE ZERO.              
002200*                                                                         
002300*---------------------- NODE TABLE -------------------------------        
002400 01  WK-T-NODE-TABLE.                                                     
002500     05  WK-T-NODE-ENTRY OCCURS 4000 TIMES                                
002600               INDEXED BY WK-X-NODE.                                      
002700         10  WK-N-NODE-KEY-X      PIC S9(07)V99.                          
002800         10  WK-N-NODE-KEY-Y      PIC S9(07)V99.                          
002900         10  FILLER               PIC X(01).                              
003000*                                                                         
003100*---------------------- EDGE TABLE -------------------------------        
003200*    ONE ENTRY PER LINK THAT ENTERED THE GRAPH (SELF-LOOPS AND            
003300*    DUPLICATE NODE-PAIRS ARE SKIPPED WHEN THE TABLE IS BUILT)            
003400*-----------------------------------------------------------------        
003500 01  WK-T-EDGE-TABLE.                                                     
003600     05  WK-T-EDGE-ENTRY OCCURS 9999 TIMES                                
003700               INDEXED BY WK-X-EDGE.                                      
003800         10  WK-N-EDGE-FROM-NODE  PIC 9(05) COMP.                         
003900         10  WK-N-EDGE-TO-NODE    PIC 9(05) COMP.                         
004000         10  WK-N-EDGE-LINK-SUB   PIC 9(05) COMP.                         
004100         10  WK-N-EDGE-SCORE-RAW  PIC 9(09)V9(06) COMP-3.                 
004200         10  WK-N-EDGE-SCORE-NORM PIC 9(01)V9(06).                        
004300         10  FILLER               PIC X(01).                              
004400*                                                                         
004500*---------------- PER-SOURCE BFS / BRANDES WORK AREA -------------        
004600*    RESET AND REBUILT FOR EACH SOURCE NODE IN THE OUTER LOOP             
004700*-----------------------------------------------------------------        
004800 01  WK-N-MAX-RAW-SCORE           PIC 9(09)V9(06) COMP-3                  
004900                                   VALUE ZERO.                            
005000 01  WK-N-QUEUE-HEAD              PIC 9(05) COMP.                         
005100 01  WK-N-QUEUE-TAIL              PIC 9(05) COMP.                         
005200*                                                                         
005300 01  WK-T-BFS-TABLE.                                                      
005400     05  WK-T-BFS-ENTRY OCCURS 4000 TIMES                                 
005500               INDEXED BY WK-X-BFS.                                       
005600         10  WK-N-BFS-DIST        PIC 9(05) COMP.                         
005700         10  WK-N-BFS-SIGMA       PIC 9(09) COMP.                         
005800         10  WK-N-BFS-DELTA       PIC 9(09)V9(06) COMP-3.                 
005900         10  WK-N-BFS-QUEUE-SEQ   PIC 9(05) COMP.                         
006000         10  FILLER               PIC X(01).                              
006100*                                                                         
006200 01  WK-T-QUEUE-TABLE.                                                    
006300     05  WK-T-QUEUE-ENTRY OCCURS 4000 TIMES                               
006400               INDEXED BY WK-X-QUEUE.                                     
006500         10  WK-N-QUEUE-NODE      PIC 9(05) COMP.                         
006600         10  FILLER               PIC X(01).                              
