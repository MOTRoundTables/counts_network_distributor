000100*----------------------------------------------------------------*        
000200* LNKPARM - RUN PARAMETERS FOR THE LNK LINK-SAMPLING SUITE       *        
000300* COPY THIS MEMBER AS:   01 WK-C-PARM-REC.  COPY LNKPARM.        *        
000400* ONE COPY IS LOADED AT INIT TIME BY LNKMDIST0 (VIA LNKXPARA     *        
000500* AND LNKXTABL) AND SHARED BY REFERENCE WITH LNKVGRUP, LNKVGRPH, *        
000600* LNKVALOC AND LNKVSEL.                                          *        
000700*----------------------------------------------------------------*        
000800* HISTORY OF MODIFICATION:                                      *         
000900*----------------------------------------------------------------*        
001000* MOD.#   INIT   DATE        DESCRIPTION                        *         
001100* ------  ------ ----------  --------------------------------- *          
001200* LNK003  KMPTLW 12/03/2019 - INITIAL VERSION                   *         
001300* LNK016  RNGSCH 03/05/2021 - RAISE PARM-RAMP-VALUE TABLE FROM   *        
001400*                              5 TO 10 ENTRIES (REQ. LNK-114)   *         
001500* LNK022  RNGSCH 21/06/2022 - ADD PARM-DFLT-RMSE-SW SO LNKMDIST0*         
001600*                              KNOWS WHEN THE DEFAULT TABLE WAS *         
001700*                              APPLIED (FOR THE PARAMETERS FILE)*         
001800*----------------------------------------------------------------*        
001900 05  PARM-EPSG-CODE              PIC X(10).                               
002000 05  PARM-FILTER-RAMPS-SW        PIC X(01).                               
002100     88  PARM-FILTER-RAMPS-ON        VALUE "Y".                           
002200 05  PARM-COMBINE-2SIDE-SW       PIC X(01).                               
002300     88  PARM-COMBINE-2SIDE-ON       VALUE "Y".                           
002400 05  PARM-DEBUG-SW               PIC X(01).                               
002500     88  PARM-DEBUG-ON               VALUE "Y".                           
002600 05  PARM-DEBUG-LIMIT            PIC 9(04) COMP.                          
002700 05  PARM-DFLT-RMSE-SW           PIC X(01).                               
002800     88  PARM-DFLT-RMSE-USED         VALUE "Y".                           
002900*                                                                         
003000 05  PARM-RAMP-VALUE-CNT         PIC 9(02) COMP.                          
003100 05  PARM-RAMP-VALUE-TAB OCCURS 10 TIMES                                  
003200            INDEXED BY WK-X-RAMPVAL.                                      
003300     10  PARM-RAMP-VALUE         PIC S9(04).                              
003400*                                                                         
003500 05  PARM-CENT-TYPE-CNT          PIC 9(02) COMP.                          
003600 05  PARM-CENT-TYPE-TAB OCCURS 10 TIMES                                   
003700            INDEXED BY WK-X-CENTTYP.                                      
003800     10  PARM-CENT-TYPE          PIC 9(02).                               
003900*                                                                         
004000 05  PARM-RMSE-CNT               PIC 9(02) COMP.                          
004100 05  PARM-RMSE-TAB OCCURS 7 TIMES                                         
004200            INDEXED BY WK-X-PRMGRP.                                       
004300     10  PARM-RMSE-GRP-NAME      PIC X(08).                               
004400     10  PARM-RMSE-GRP-VALUE     PIC 9(01)V9(04).                         
004500*                                                                         
004600 05  PARM-RUN-DATE               PIC 9(08).                               
004700 05  PARM-RUN-TIME               PIC 9(06).                               
004800 05  FILLER                      PIC X(06).                               
