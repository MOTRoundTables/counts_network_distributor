000100*----------------------------------------------------------------*        
000200* SEL - LINKAGE CONTROL RECORD FOR LNKVSEL (PER-GROUP TOP-N      *        
000300*        SELECTION AND TWO-SIDED REPRESENTATIVE COMBINATION)     *        
000400*----------------------------------------------------------------*        
000500* HISTORY OF MODIFICATION:                                      *         
000600*----------------------------------------------------------------*        
000700* MOD.#   INIT   DATE        DESCRIPTION                        *         
000800* ------  ------ ----------  --------------------------------- *          
000900* LNK013  KMPTLW 09/09/2019 - INITIAL VERSION                   *         
001000*----------------------------------------------------------------*        
001100 01  WK-C-SEL-CONTROL.                                                    
001200     05  WK-N-SEL-TOTAL-SELECTED  PIC 9(07) COMP.                         
001300     05  WK-C-SEL-ERROR-CD        PIC X(07).                              
001400     05  FILLER                  PIC X(10).                               
