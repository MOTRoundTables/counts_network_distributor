000100*----------------------------------------------------------------*        
000200* VGRUP - LINKAGE RECORD FOR LNKVGRUP (GROUP/RAMP/CENTRALITY     *        
000300*          ELIGIBILITY ASSIGNMENT FOR ONE LINK)                  *        
000400*----------------------------------------------------------------*        
000500* HISTORY OF MODIFICATION:                                      *         
000600*----------------------------------------------------------------*        
000700* MOD.#   INIT   DATE        DESCRIPTION                        *         
000800* ------  ------ ----------  --------------------------------- *          
000900* LNK008  KMPTLW 25/03/2019 - INITIAL VERSION                   *         
001000* LNK013  RNGSCH 30/10/2020 - ADD WK-C-VGRUP-O-CENTELIG (STEP 5 *         
001100*                              ELIGIBILITY WAS FOLDED IN HERE   *         
001200*                              INSTEAD OF A SEPARATE CALL)      *         
001300*----------------------------------------------------------------*        
001400 01  WK-C-VGRUP-RECORD.                                                   
001500     05  WK-C-VGRUP-INPUT.                                                
001600         10  WK-N-VGRUP-I-TYPE   PIC 9(02).                               
001700         10  WK-N-VGRUP-I-TYPE-SW PIC X(01).                              
001800             88  WK-VGRUP-I-TYPE-NUMERIC VALUE "Y".                       
001900         10  WK-N-VGRUP-I-DATA1  PIC S9(04).                              
002000         10  WK-C-VGRUP-I-FILTER-SW PIC X(01).                            
002100         10  WK-N-VGRUP-I-RAMPCNT PIC 9(02) COMP.                         
002200         10  WK-N-VGRUP-I-RAMPVAL OCCURS 10 TIMES                         
002300                                  PIC S9(04).                             
002400         10  WK-N-VGRUP-I-CENTCNT PIC 9(02) COMP.                         
002500         10  WK-N-VGRUP-I-CENTTYP OCCURS 10 TIMES                         
002600                                  PIC 9(02).                              
002700     05  WK-C-VGRUP-OUTPUT.                                               
002800         10  WK-C-VGRUP-O-GROUP  PIC X(08).                               
002900         10  WK-C-VGRUP-O-RAMPSW PIC X(01).                               
003000         10  WK-C-VGRUP-O-CENTELIG PIC X(01).                             
003100         10  WK-C-VGRUP-ERROR-CD PIC X(07).                               
003200         10  FILLER              PIC X(05).                               
