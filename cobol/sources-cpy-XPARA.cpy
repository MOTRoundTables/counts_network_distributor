000100*----------------------------------------------------------------*        
000200* XPARA - LINKAGE RECORD FOR LNKXPARA (SCALAR PARAMETER FETCH)   *        
000300*----------------------------------------------------------------*        
000400* HISTORY OF MODIFICATION:                                      *         
000500*----------------------------------------------------------------*        
000600* MOD.#   INIT   DATE        DESCRIPTION                        *         
000700* ------  ------ ----------  --------------------------------- *          
000800* LNK005  KMPTLW 20/03/2019 - INITIAL VERSION                   *         
000900*----------------------------------------------------------------*        
001000 01  WK-C-XPARA-RECORD.                                                   
001100     05  WK-C-XPARA-INPUT.                                                
001200         10  WK-C-XPARA-PARACD   PIC X(08).                               
001300     05  WK-C-XPARA-OUTPUT.                                               
001400         10  WK-C-XPARA-PARAVAL  PIC X(20).                               
001500         10  WK-N-XPARA-PARANUM  REDEFINES                                
001600             WK-C-XPARA-PARAVAL  PIC 9(09)V9(04).                         
001700         10  WK-C-XPARA-ERROR-CD PIC X(07).                               
001800         10  FILLER              PIC X(05).                               
