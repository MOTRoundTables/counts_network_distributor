000100*----------------------------------------------------------------*        
000200* XTABL - LINKAGE RECORD FOR LNKXTABL (TABLE PARAMETER FETCH)    *        
000300* TBL-CD "RAMPVAL" - RETURNS THE RAMP DATA1 VALUE SET            *        
000400* TBL-CD "CENTTYP" - RETURNS THE CENTRALITY ROAD-TYPE SET        *        
000500* TBL-CD "RMSETAB" - RETURNS THE PER-GROUP RMSE TABLE            *        
000600*----------------------------------------------------------------*        
000700* HISTORY OF MODIFICATION:                                      *         
000800*----------------------------------------------------------------*        
000900* MOD.#   INIT   DATE        DESCRIPTION                        *         
001000* ------  ------ ----------  --------------------------------- *          
001100* LNK006  KMPTLW 20/03/2019 - INITIAL VERSION                   *         
001200* LNK017  RNGSCH 03/05/2021 - RAISE TABLE SIZE FROM 5 TO 10 TO  *         
001300*                              MATCH THE LNKPARM RAISE (LNK-114)*         
001400*----------------------------------------------------------------*        
001500 01  WK-C-XTABL-RECORD.                                                   
001600     05  WK-C-XTABL-INPUT.                                                
001700         10  WK-C-XTABL-TBLCD    PIC X(08).                               
001800     05  WK-C-XTABL-OUTPUT.                                               
001900         10  WK-N-XTABL-CNT      PIC 9(02) COMP.                          
002000         10  WK-C-XTABL-ENTRY OCCURS 10 TIMES                             
002100                    INDEXED BY WK-X-XTABL.                                
002200             15  WK-C-XTABL-NAME PIC X(08).                               
002300             15  WK-C-XTABL-VALUE PIC X(08).                              
002400* LNK017 - NUMERIC VIEW OF THE TABLE VALUE - RAMPVAL/RMSETAB              
002500*          ENTRIES ARE NUMERIC, CENTTYP ENTRIES ARE ROAD-TYPE TEXT        
002600             15  WK-N-XTABL-VALUE-N REDEFINES                             
002700                 WK-C-XTABL-VALUE PIC 9(05)V999.                          
002800         10  WK-C-XTABL-ERROR-CD PIC X(07).                               
002900         10  FILLER              PIC X(05).                               
