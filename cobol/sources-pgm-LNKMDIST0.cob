000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LNKMDIST0.                                                   
000300 AUTHOR. KMPTLW.                                                          
000400 INSTALLATION.  NETWORK PLANNING SYSTEMS.                                 
000500 DATE-WRITTEN. 01 OCT 1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONE.                                                          
000800*=================================================================        
000900*                                                                         
001000*PROGRAM DESCRIPTION: THIS IS THE DRIVER FOR THE LINK NETWORK             
001100*  SAMPLING BATCH.  IT LOADS THE ROAD-LINK EXTRACT (LINKS-IN),            
001200*  ASSIGNS EACH LINK A ROAD-TYPE GROUP (LNKVGRUP), BUILDS THE             
001300*  NODE/EDGE GRAPH AND COMPUTES NORMALIZED EDGE BETWEENNESS               
001400*  CENTRALITY (LNKVGRPH), ALLOCATES A PER-GROUP SAMPLE SIZE FROM          
001500*  THE RMSE PRECISION TARGETS (LNKVALOC), SELECTS THE TOP-N               
001600*  LINKS PER GROUP AND COLLAPSES TWO-SIDED PAIRS (LNKVSEL), AND           
001700*  WRITES THE PARAMETERS, RESULTS, SELECTED, REPRESENTATIVE,              
001800*  SUMMARY AND CENTRALITY OUTPUT FILES.                                   
001900*                                                                         
002000*  THE WHOLE LINK EXTRACT IS HELD IN THE ONE WK-T-LINK-TABLE              
002100*  ARRAY (SEE COPYBOOK LNKLTAB) FOR THE LIFE OF THE RUN AND IS            
002200*  PASSED BY REFERENCE TO EACH CALLED ROUTINE - THERE IS NO               
002300*  INTERMEDIATE WORK FILE BETWEEN STEPS.                                  
002400*                                                                         
002500*=================================================================        
002600*                                                                         
002700* HISTORY OF MODIFICATION:                                                
002800*=================================================================        
002900*                                                                         
003000*MOD.# INIT DATE DESCRIPTION                                              
003100*------ ------ ---------- --------------------------------------          
003200*LNK004 KMPTLW 01/10/1989 - Initial Version.                              
003300*LNK015 KMPTLW 30/09/1991 - REQ. LNK-015 - ADD THE REPRESENTATIVE         
003400*                           OUTPUT FILE FOR THE TWO-SIDED COMBINE         
003500*                           STEP (WRITTEN ONLY WHEN THAT SWITCH           
003600*                           IS ON)                                        
003700*LNK041 DCKABI 03/04/1996 - REQ. LNK-041 - GEOMETRY VALIDATION            
003800*                           NOW CHECKS ALL FOUR ENDPOINT FIELDS,          
003900*                           NOT JUST THE FROM-POINT                       
004000*LNK060 RNGSCH 09/09/1999 - Y2K: WK-N-RUN-DATE WIDENED TO AN              
004100*                           8-DIGIT CCYYMMDD FIELD (SEE LNKCOM);          
004200*                           NO OTHER PROGRAM CHANGE REQUIRED              
004300*LNK129 RNGSCH 12/01/2022 - REQ. LNK-129 - RAISE LINK/NODE/EDGE           
004400*                           TABLE SIZES (SEE LNKLTAB/LNKNET);             
004500*                           RECOMPILE ONLY, NO LOGIC CHANGE HERE          
004600*=================================================================        
004700*                                                                         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-AS400.                                              
005100 OBJECT-COMPUTER. IBM-AS400.                                              
005200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
005300        UPSI-0 IS UPSI-DEBUG-SWITCH.                                      
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT LINKS-IN ASSIGN TO DATABASE-LINKSIN                           
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800     FILE STATUS IS WK-C-FILE-STATUS.                                     
005900*                                                                         
006000     SELECT PARM-OUT ASSIGN TO DATABASE-PARMOUT                           
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200     FILE STATUS IS WK-C-FILE-STATUS.                                     
006300*                                                                         
006400     SELECT RSLT-OUT ASSIGN TO DATABASE-RSLTOUT                           
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600     FILE STATUS IS WK-C-FILE-STATUS.                                     
006700*                                                                         
006800     SELECT SEL-OUT ASSIGN TO DATABASE-SELOUT                             
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000     FILE STATUS IS WK-C-FILE-STATUS.                                     
007100*                                                                         
007200     SELECT REPR-OUT ASSIGN TO DATABASE-REPROUT                           
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400     FILE STATUS IS WK-C-FILE-STATUS.                                     
007500*                                                                         
007600     SELECT SUMM-OUT ASSIGN TO DATABASE-SUMMOUT                           
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800     FILE STATUS IS WK-C-FILE-STATUS.                                     
007900*                                                                         
008000     SELECT CENT-OUT ASSIGN TO DATABASE-CENTOUT                           
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200     FILE STATUS IS WK-C-FILE-STATUS.                                     
008300*                                                                         
008400 DATA DIVISION.                                                           
008500 FILE SECTION.                                                            
008600***************                                                           
008700 FD  LINKS-IN                                                             
008800        LABEL RECORDS ARE OMITTED                                         
008900     DATA RECORD IS LINKS-IN-REC.                                         
009000 01  LINKS-IN-REC.                                                        
009100     05  LI-ID                   PIC X(12).                               
009200     05  LI-TYPE                 PIC X(02).                               
009300     05  LI-TYPE-N REDEFINES                                              
009400         LI-TYPE                 PIC 9(02).                               
009500     05  LI-DATA1                PIC X(05).                               
009600     05  LI-DATA1-N REDEFINES                                             
009700         LI-DATA1                PIC S9(04).                              
009800     05  LI-TWO-SIDED            PIC X(01).                               
009900     05  LI-COMBINED-ID          PIC X(12).                               
010000     05  LI-LENGTH               PIC 9(06)V9(04).                         
010100     05  LI-FROM-X               PIC S9(07)V99.                           
010200     05  LI-FROM-Y               PIC S9(07)V99.                           
010300     05  LI-TO-X                 PIC S9(07)V99.                           
010400     05  LI-TO-Y                 PIC S9(07)V99.                           
010500     05  FILLER                  PIC X(08).                               
010600*                                                                         
010700 FD  PARM-OUT                                                             
010800        LABEL RECORDS ARE OMITTED                                         
010900     DATA RECORD IS PARM-OUT-REC.                                         
011000 01  PARM-OUT-REC.                                                        
011100     05  PARM-OUT-LINE           PIC X(80).                               
011200     05  FILLER                  PIC X(01).                               
011300*                                                                         
011400 FD  RSLT-OUT                                                             
011500        LABEL RECORDS ARE OMITTED                                         
011600     DATA RECORD IS RSLT-OUT-REC.                                         
011700 01  RSLT-OUT-REC.                                                        
011800     05  RSLT-OUT-LINE           PIC X(120).                              
011900     05  FILLER                  PIC X(01).                               
012000*                                                                         
012100 FD  SEL-OUT                                                              
012200        LABEL RECORDS ARE OMITTED                                         
012300     DATA RECORD IS SEL-OUT-REC.                                          
012400 01  SEL-OUT-REC.                                                         
012500     05  SEL-OUT-LINE            PIC X(60).                               
012600     05  FILLER                  PIC X(01).                               
012700*                                                                         
012800 FD  REPR-OUT                                                             
012900        LABEL RECORDS ARE OMITTED                                         
013000     DATA RECORD IS REPR-OUT-REC.                                         
013100 01  REPR-OUT-REC.                                                        
013200     05  REPR-OUT-LINE           PIC X(100).                              
013300     05  FILLER                  PIC X(01).                               
013400*                                                                         
013500 FD  SUMM-OUT                                                             
013600        LABEL RECORDS ARE OMITTED                                         
013700     DATA RECORD IS SUMM-OUT-REC.                                         
013800 01  SUMM-OUT-REC.                                                        
013900     05  SUMM-OUT-LINE           PIC X(80).                               
014000     05  FILLER                  PIC X(01).                               
014100*                                                                         
014200 FD  CENT-OUT                                                             
014300        LABEL RECORDS ARE OMITTED                                         
014400     DATA RECORD IS CENT-OUT-REC.                                         
014500 01  CENT-OUT-REC.                                                        
014600     05  CENT-OUT-LINE           PIC X(60).                               
014700     05  FILLER                  PIC X(01).                               
014800*                                                                         
014900 WORKING-STORAGE SECTION.                                                 
015000 01  FILLER                  PIC X(24) VALUE                              
015100        "** PROGRAM LNKMDIST0 **".                                        
015200*                                                                         
015300 01  WK-C-EOF-SWITCHES.                                                   
015400     05  WK-C-LINKS-EOF-SW       PIC X(01) VALUE "N".                     
015500         88  WK-LINKS-AT-EOF         VALUE "Y".                           
015600     05  FILLER                  PIC X(10) VALUE SPACES.                  
015700*                                                                         
015800 01  WK-C-LOAD-WORK.                                                      
015900     05  WK-N-SKIP-CNT           PIC 9(07) COMP VALUE ZERO.               
016000     05  WK-N-SKIP-CNT-R REDEFINES WK-N-SKIP-CNT                          
016100                                 PIC 9(07).                               
016200     05  FILLER                  PIC X(10) VALUE SPACES.                  
016300*                                                                         
016400 01  WK-C-STAMP-WORK.                                                     
016500     05  WK-C-TIME-DISP          PIC 9(08).                               
016600     05  FILLER                  PIC X(08) VALUE SPACES.                  
016700*                                                                         
016800     COPY XPARA.                                                          
016900*                                                                         
017000     COPY XTABL.                                                          
017100*                                                                         
017200     COPY VGRUP.                                                          
017300*                                                                         
017400     COPY GRPH.                                                           
017500*                                                                         
017600     COPY ALOC.                                                           
017700*                                                                         
017800     COPY SEL.                                                            
017900*                                                                         
018000 01  WK-C-RMSE-LOOKUP.                                                    
018100     05  WK-N-RMSE-CTR           PIC 9(02) COMP VALUE ZERO.               
018200     05  WK-C-RMSE-FOUND-SW      PIC X(01) VALUE "N".                     
018300     05  FILLER                  PIC X(10) VALUE SPACES.                  
018400*                                                                         
018500*--> GENERAL-PURPOSE OUTPUT-LINE BUILD AREA - RESET BEFORE EACH           
018600*    LINE, THEN STRUNG INTO A PIECE AT A TIME BY THE G-SERIES             
018700*    "APPEND" PARAGRAPHS BELOW.                                           
018800 01  WK-C-LINE-AREA.                                                      
018900     05  WK-C-LINE-BUILD         PIC X(132) VALUE SPACES.                 
019000     05  WK-N-LINE-PTR           PIC 9(03) COMP VALUE 1.                  
019100     05  FILLER                  PIC X(08) VALUE SPACES.                  
019200*                                                                         
019300*--> ONE COMMON NUMERIC-EDIT/TRIM AREA REUSED BY EVERY G-SERIES           
019400*    "APPEND NUMBER" CALL - THE CALLER MOVES THE VALUE TO BE              
019500*    PRINTED INTO WK-E-xxx, THEN MOVES THE EDITED RESULT INTO             
019600*    WK-C-NUM-EDIT BEFORE PERFORMING G910.                                
019700 01  WK-C-NUM-WORK.                                                       
019800     05  WK-C-NUM-EDIT           PIC X(07) VALUE SPACES.                  
019900     05  WK-N-NUM-LEADSP         PIC 9(02) COMP VALUE ZERO.               
020000     05  WK-N-NUM-LEN            PIC 9(02) COMP VALUE ZERO.               
020100     05  FILLER                  PIC X(05) VALUE SPACES.                  
020200*                                                                         
020300 01  WK-C-EDIT-AREA.                                                      
020400     05  WK-E-CENTRALITY         PIC 9.9999.                              
020500     05  WK-E-RMSE-4             PIC 9.9999.                              
020600     05  WK-E-RMSE-2             PIC 9.99.                                
020700     05  WK-E-DATA1              PIC -9999.9999.                          
020800     05  WK-E-LENGTH             PIC Z(5)9.9999.                          
020900     05  WK-E-WEIGHT             PIC Z(6)9.99999.                         
021000     05  WK-E-PCT                PIC ZZ9.9999.                            
021100     05  WK-E-COUNT              PIC Z(6)9.                               
021200     05  FILLER                  PIC X(10) VALUE SPACES.                  
021300*                                                                         
021400* ------------------ PROGRAM WORKING STORAGE -------------------*         
021500 01  WK-C-COMMON.                                                         
021600     COPY LNKCOM.                                                         
021700*                                                                         
021800 01  WK-C-PARM-REC.                                                       
021900     COPY LNKPARM.                                                        
022000*                                                                         
022100     COPY LNKGTAB.                                                        
022200*                                                                         
022300     COPY LNKLTAB.                                                        
022400*                                                                         
022500        EJECT                                                             
022600*******************************************************                   
022700 PROCEDURE DIVISION.                                                      
022800*******************************************************                   
022900 MAIN-MODULE.                                                             
023000*                                                                         
023100     PERFORM A000-INITIALIZATION                                          
023200        THRU A099-INITIALIZATION-EX.                                      
023300     PERFORM B000-LOAD-LINKS                                              
023400        THRU B099-LOAD-LINKS-EX.                                          
023500     IF WK-C-ABEND-RUN                                                    
023600        GO TO Z900-ABNORMAL-TERMINATION.                                  
023700     PERFORM C000-ASSIGN-GROUPS                                           
023800        THRU C099-ASSIGN-GROUPS-EX.                                       
023900     CALL "LNKVGRPH" USING WK-C-GRPH-CONTROL                              
024000                           WK-T-LINK-TABLE.                               
024100     CALL "LNKVALOC" USING WK-C-ALOC-CONTROL                              
024200                           WK-C-PARM-REC                                  
024300                           WK-T-GRP-TABLE                                 
024400                           WK-T-LINK-TABLE.                               
024500     CALL "LNKVSEL"  USING WK-C-SEL-CONTROL                               
024600                           WK-C-PARM-REC                                  
024700                           WK-T-GRP-TABLE                                 
024800                           WK-T-LINK-TABLE.                               
024900     PERFORM G000-WRITE-OUTPUTS                                           
025000        THRU G099-WRITE-OUTPUTS-EX.                                       
025100     PERFORM Z000-END-OF-JOB                                              
025200        THRU Z099-END-OF-JOB-EX.                                          
025300     GOBACK.                                                              
025400*                                                                         
025500 Z900-ABNORMAL-TERMINATION.                                               
025600*--> LNK004 - ZERO LINKS LOADED; NO OUTPUT FILES ARE WRITTEN              
025700     DISPLAY "LNKMDIST0 - ABORT - ZERO LINKS LOADED".                     
025800     MOVE 16 TO RETURN-CODE.                                              
025900     GOBACK.                                                              
026000*                                                                         
026100*----------------------------------------------------------------*        
026200 A000-INITIALIZATION.                                                     
026300*----------------------------------------------------------------*        
026400*--> WK-C-DATE-CEN CARRIES A HARD-CODED "20" CENTURY (SEE                 
026500*    LNKCOM); ACCEPT FROM DATE ONLY RETURNS THE YYMMDD PART,              
026600*    SO THE REDEFINITION GIVES US A FOUR-DIGIT YEAR FOR FREE              
026700     ACCEPT WK-C-DATE-YMD FROM DATE.                                      
026800     COMPUTE WK-N-RUN-DATE = WK-N-DATE-CCYY * 10000                       
026900                            + WK-N-DATE-MM * 100                          
027000                            + WK-N-DATE-DD.                               
027100     ACCEPT WK-C-TIME-DISP FROM TIME.                                     
027200     MOVE WK-C-TIME-DISP(1:6) TO WK-N-RUN-TIME.                           
027300     STRING WK-N-DATE-CCYY  DELIMITED BY SIZE                             
027400            WK-N-DATE-MM    DELIMITED BY SIZE                             
027500            WK-N-DATE-DD    DELIMITED BY SIZE                             
027600            "_"             DELIMITED BY SIZE                             
027700            WK-C-TIME-DISP(1:6) DELIMITED BY SIZE                         
027800            INTO WK-C-RUN-STAMP.                                          
027900     MOVE WK-C-TIME-DISP TO WK-N-START-TIME.                              
028000*                                                                         
028100     PERFORM A100-FETCH-SCALAR-PARMS                                      
028200        THRU A199-FETCH-SCALAR-PARMS-EX.                                  
028300     PERFORM A200-FETCH-TABLE-PARMS                                       
028400        THRU A299-FETCH-TABLE-PARMS-EX.                                   
028500     PERFORM A300-APPLY-DEFAULT-RMSE                                      
028600        THRU A399-APPLY-DEFAULT-RMSE-EX.                                  
028700     MOVE WK-N-RUN-DATE TO PARM-RUN-DATE.                                 
028800     MOVE WK-N-RUN-TIME TO PARM-RUN-TIME.                                 
028900     PERFORM A400-WRITE-PARAMETERS-FILE                                   
029000        THRU A499-WRITE-PARAMETERS-FILE-EX.                               
029100 A099-INITIALIZATION-EX.                                                  
029200 EXIT.                                                                    
029300*                                                                         
029400 A100-FETCH-SCALAR-PARMS.                                                 
029500     MOVE "EPSGCD  " TO WK-C-XPARA-PARACD.                                
029600     CALL "LNKXPARA" USING WK-C-XPARA-RECORD.                             
029700     MOVE WK-C-XPARA-PARAVAL(1:10) TO PARM-EPSG-CODE.                     
029800*                                                                         
029900     MOVE "FILTRAMP" TO WK-C-XPARA-PARACD.                                
030000     CALL "LNKXPARA" USING WK-C-XPARA-RECORD.                             
030100     MOVE WK-C-XPARA-PARAVAL(1:1) TO PARM-FILTER-RAMPS-SW.                
030200*                                                                         
030300     MOVE "COMB2SD " TO WK-C-XPARA-PARACD.                                
030400     CALL "LNKXPARA" USING WK-C-XPARA-RECORD.                             
030500     MOVE WK-C-XPARA-PARAVAL(1:1) TO PARM-COMBINE-2SIDE-SW.               
030600*                                                                         
030700     MOVE "DEBUGSW " TO WK-C-XPARA-PARACD.                                
030800     CALL "LNKXPARA" USING WK-C-XPARA-RECORD.                             
030900     MOVE WK-C-XPARA-PARAVAL(1:1) TO PARM-DEBUG-SW.                       
031000*                                                                         
031100     MOVE "DEBUGLIM" TO WK-C-XPARA-PARACD.                                
031200     CALL "LNKXPARA" USING WK-C-XPARA-RECORD.                             
031300     MOVE WK-N-XPARA-PARANUM TO PARM-DEBUG-LIMIT.                         
031400 A199-FETCH-SCALAR-PARMS-EX.                                              
031500 EXIT.                                                                    
031600*                                                                         
031700 A200-FETCH-TABLE-PARMS.                                                  
031800     MOVE "RAMPVAL " TO WK-C-XTABL-TBLCD.                                 
031900     CALL "LNKXTABL" USING WK-C-XTABL-RECORD.                             
032000     MOVE WK-N-XTABL-CNT TO PARM-RAMP-VALUE-CNT.                          
032100     PERFORM A210-MOVE-ONE-RAMPVAL                                        
032200        THRU A219-MOVE-ONE-RAMPVAL-EX                                     
032300        VARYING WK-X-XTABL FROM 1 BY 1                                    
032400          UNTIL WK-X-XTABL > PARM-RAMP-VALUE-CNT.                         
032500*                                                                         
032600     MOVE "CENTTYP " TO WK-C-XTABL-TBLCD.                                 
032700     CALL "LNKXTABL" USING WK-C-XTABL-RECORD.                             
032800     MOVE WK-N-XTABL-CNT TO PARM-CENT-TYPE-CNT.                           
032900     PERFORM A220-MOVE-ONE-CENTTYPE                                       
033000        THRU A229-MOVE-ONE-CENTTYPE-EX                                    
033100        VARYING WK-X-XTABL FROM 1 BY 1                                    
033200          UNTIL WK-X-XTABL > PARM-CENT-TYPE-CNT.                          
033300*                                                                         
033400     MOVE "RMSETAB " TO WK-C-XTABL-TBLCD.                                 
033500     CALL "LNKXTABL" USING WK-C-XTABL-RECORD.                             
033600     MOVE WK-N-XTABL-CNT TO PARM-RMSE-CNT.                                
033700     PERFORM A230-MOVE-ONE-RMSEVAL                                        
033800        THRU A239-MOVE-ONE-RMSEVAL-EX                                     
033900        VARYING WK-X-XTABL FROM 1 BY 1                                    
034000          UNTIL WK-X-XTABL > PARM-RMSE-CNT.                               
034100 A299-FETCH-TABLE-PARMS-EX.                                               
034200 EXIT.                                                                    
034300*                                                                         
034400 A210-MOVE-ONE-RAMPVAL.                                                   
034500     MOVE WK-C-XTABL-VALUE (WK-X-XTABL)                                   
034600       TO PARM-RAMP-VALUE (WK-X-XTABL).                                   
034700 A219-MOVE-ONE-RAMPVAL-EX.                                                
034800 EXIT.                                                                    
034900*                                                                         
035000 A220-MOVE-ONE-CENTTYPE.                                                  
035100     MOVE WK-C-XTABL-VALUE (WK-X-XTABL)                                   
035200       TO PARM-CENT-TYPE (WK-X-XTABL).                                    
035300 A229-MOVE-ONE-CENTTYPE-EX.                                               
035400 EXIT.                                                                    
035500*                                                                         
035600 A230-MOVE-ONE-RMSEVAL.                                                   
035700     MOVE WK-C-XTABL-NAME  (WK-X-XTABL)                                   
035800       TO PARM-RMSE-GRP-NAME  (WK-X-XTABL).                               
035900     MOVE WK-C-XTABL-VALUE (WK-X-XTABL)                                   
036000       TO PARM-RMSE-GRP-VALUE (WK-X-XTABL).                               
036100 A239-MOVE-ONE-RMSEVAL-EX.                                                
036200 EXIT.                                                                    
036300*                                                                         
036400*----------------------------------------------------------------*        
036500 A300-APPLY-DEFAULT-RMSE.                                                 
036600*----------------------------------------------------------------*        
036700*--> A GROUP'S RMSE TABLE ENTRY IS ONLY USABLE WHEN ITS VALUE IS          
036800*    GREATER THAN ZERO; IF THE TABLE IS EMPTY OR EVERY ENTRY IS           
036900*    ZERO OR NEGATIVE, THE WHOLE TABLE IS REPLACED BY THE SHOP            
037000*    DEFAULT OF 0.1000 FOR EACH OF THE SEVEN GROUPS                       
037100     MOVE "N" TO PARM-DFLT-RMSE-SW.                                       
037200     IF PARM-RMSE-CNT = ZERO                                              
037300        PERFORM A310-BUILD-DEFAULT-RMSE                                   
037400           THRU A319-BUILD-DEFAULT-RMSE-EX                                
037500        GO TO A399-APPLY-DEFAULT-RMSE-EX.                                 
037600*                                                                         
037700     MOVE "N" TO WK-C-RMSE-FOUND-SW.                                      
037800     PERFORM A320-TEST-ONE-RMSE-POSITIVE                                  
037900        THRU A329-TEST-ONE-RMSE-POSITIVE-EX                               
038000        VARYING WK-X-PRMGRP FROM 1 BY 1                                   
038100          UNTIL WK-X-PRMGRP > PARM-RMSE-CNT.                              
038200     IF WK-C-RMSE-FOUND-SW = "N"                                          
038300        PERFORM A310-BUILD-DEFAULT-RMSE                                   
038400           THRU A319-BUILD-DEFAULT-RMSE-EX.                               
038500 A399-APPLY-DEFAULT-RMSE-EX.                                              
038600 EXIT.                                                                    
038700*                                                                         
038800 A310-BUILD-DEFAULT-RMSE.                                                 
038900     MOVE "Y" TO PARM-DFLT-RMSE-SW.                                       
039000     MOVE 7   TO PARM-RMSE-CNT.                                           
039100     MOVE "GROUP1  " TO PARM-RMSE-GRP-NAME (1).                           
039200     MOVE "GROUP2  " TO PARM-RMSE-GRP-NAME (2).                           
039300     MOVE "GROUP3  " TO PARM-RMSE-GRP-NAME (3).                           
039400     MOVE "GROUP4  " TO PARM-RMSE-GRP-NAME (4).                           
039500     MOVE "GROUP5  " TO PARM-RMSE-GRP-NAME (5).                           
039600     MOVE "GROUP6  " TO PARM-RMSE-GRP-NAME (6).                           
039700     MOVE "OTHER   " TO PARM-RMSE-GRP-NAME (7).                           
039800     PERFORM A315-SET-ONE-DEFAULT-RMSE                                    
039900        THRU A319-BUILD-DEFAULT-RMSE-EX                                   
040000        VARYING WK-X-PRMGRP FROM 1 BY 1                                   
040100          UNTIL WK-X-PRMGRP > 7.                                          
040200 A315-SET-ONE-DEFAULT-RMSE.                                               
040300     MOVE .1000 TO PARM-RMSE-GRP-VALUE (WK-X-PRMGRP).                     
040400 A319-BUILD-DEFAULT-RMSE-EX.                                              
040500 EXIT.                                                                    
040600*                                                                         
040700 A320-TEST-ONE-RMSE-POSITIVE.                                             
040800     IF PARM-RMSE-GRP-VALUE (WK-X-PRMGRP) > ZERO                          
040900        MOVE "Y" TO WK-C-RMSE-FOUND-SW                                    
041000        SET WK-X-PRMGRP TO PARM-RMSE-CNT                                  
041100     END-IF.                                                              
041200 A329-TEST-ONE-RMSE-POSITIVE-EX.                                          
041300 EXIT.                                                                    
041400*                                                                         
041500*----------------------------------------------------------------*        
041600 A400-WRITE-PARAMETERS-FILE.                                              
041700*----------------------------------------------------------------*        
041800     OPEN OUTPUT PARM-OUT.                                                
041900     STRING "EPSG Code:," PARM-EPSG-CODE                                  
042000            DELIMITED BY SIZE INTO PARM-OUT-LINE.                         
042100     WRITE PARM-OUT-REC.                                                  
042200*                                                                         
042300     MOVE SPACES TO PARM-OUT-LINE.                                        
042400     IF PARM-FILTER-RAMPS-ON                                              
042500        STRING "Filter Ramps:,Y" DELIMITED BY SIZE                        
042600               INTO PARM-OUT-LINE                                         
042700     ELSE                                                                 
042800        STRING "Filter Ramps:,N" DELIMITED BY SIZE                        
042900               INTO PARM-OUT-LINE                                         
043000     END-IF.                                                              
043100     WRITE PARM-OUT-REC.                                                  
043200*                                                                         
043300     MOVE SPACES TO PARM-OUT-LINE.                                        
043400     IF PARM-COMBINE-2SIDE-ON                                             
043500        STRING "Combine Two-Sided:,Y" DELIMITED BY SIZE                   
043600               INTO PARM-OUT-LINE                                         
043700     ELSE                                                                 
043800        STRING "Combine Two-Sided:,N" DELIMITED BY SIZE                   
043900               INTO PARM-OUT-LINE                                         
044000     END-IF.                                                              
044100     WRITE PARM-OUT-REC.                                                  
044200*                                                                         
044300     MOVE SPACES TO PARM-OUT-LINE.                                        
044400     IF PARM-DFLT-RMSE-USED                                               
044500        STRING "Default RMSE Table Applied:,Y" DELIMITED BY SIZE          
044600               INTO PARM-OUT-LINE                                         
044700     ELSE                                                                 
044800        STRING "Default RMSE Table Applied:,N" DELIMITED BY SIZE          
044900               INTO PARM-OUT-LINE                                         
045000     END-IF.                                                              
045100     WRITE PARM-OUT-REC.                                                  
045200*                                                                         
045300     PERFORM A410-WRITE-ONE-RMSE-PARM                                     
045400        THRU A419-WRITE-ONE-RMSE-PARM-EX                                  
045500        VARYING WK-X-PRMGRP FROM 1 BY 1                                   
045600          UNTIL WK-X-PRMGRP > PARM-RMSE-CNT.                              
045700     CLOSE PARM-OUT.                                                      
045800 A499-WRITE-PARAMETERS-FILE-EX.                                           
045900 EXIT.                                                                    
046000*                                                                         
046100 A410-WRITE-ONE-RMSE-PARM.                                                
046200     MOVE PARM-RMSE-GRP-VALUE (WK-X-PRMGRP) TO WK-E-RMSE-4.               
046300     MOVE SPACES TO PARM-OUT-LINE.                                        
046400     STRING "RMSE," PARM-RMSE-GRP-NAME (WK-X-PRMGRP) ","                  
046500            WK-E-RMSE-4                                                   
046600            DELIMITED BY SIZE INTO PARM-OUT-LINE.                         
046700     WRITE PARM-OUT-REC.                                                  
046800 A419-WRITE-ONE-RMSE-PARM-EX.                                             
046900 EXIT.                                                                    
047000*                                                                         
047100*----------------------------------------------------------------*        
047200 B000-LOAD-LINKS.                                                         
047300*----------------------------------------------------------------*        
047400     MOVE ZERO TO WK-N-LINK-CNT.                                          
047500     MOVE ZERO TO WK-N-SKIP-CNT.                                          
047600     MOVE "N"  TO WK-C-LINKS-EOF-SW.                                      
047700     OPEN INPUT LINKS-IN.                                                 
047800     PERFORM B100-READ-ONE-LINK                                           
047900        THRU B199-READ-ONE-LINK-EX                                        
048000        UNTIL WK-LINKS-AT-EOF.                                            
048100     CLOSE LINKS-IN.                                                      
048200     IF WK-N-LINK-CNT = ZERO                                              
048300        MOVE "Y" TO WK-C-ABEND-SW.                                        
048400 B099-LOAD-LINKS-EX.                                                      
048500 EXIT.                                                                    
048600*                                                                         
048700 B100-READ-ONE-LINK.                                                      
048800     READ LINKS-IN                                                        
048900        AT END                                                            
049000           MOVE "Y" TO WK-C-LINKS-EOF-SW                                  
049100        NOT AT END                                                        
049200           PERFORM B110-VALIDATE-ONE-LINK                                 
049300              THRU B119-VALIDATE-ONE-LINK-EX                              
049400     END-READ.                                                            
049500 B199-READ-ONE-LINK-EX.                                                   
049600 EXIT.                                                                    
049700*                                                                         
049800 B110-VALIDATE-ONE-LINK.                                                  
049900*--> LNK041 - A LINK IS SKIPPED WHEN ITS TYPE IS BLANK OR                 
050000*    NON-NUMERIC, OR WHEN ANY OF THE FOUR ENDPOINT FIELDS IS              
050100*    NOT A VALID NUMBER (FEWER THAN TWO GEOMETRY POINTS)                  
050200     IF LI-TYPE = SPACES OR LI-TYPE-N IS NOT NUMERIC                      
050300        ADD 1 TO WK-N-SKIP-CNT                                            
050400        DISPLAY "LNKMDIST0 - SKIP - MISSING/BAD TYPE - "                  
050500                 LI-ID                                                    
050600        GO TO B119-VALIDATE-ONE-LINK-EX.                                  
050700     IF LI-FROM-X IS NOT NUMERIC                                          
050800        OR LI-FROM-Y IS NOT NUMERIC                                       
050900        OR LI-TO-X   IS NOT NUMERIC                                       
051000        OR LI-TO-Y   IS NOT NUMERIC                                       
051100        ADD 1 TO WK-N-SKIP-CNT                                            
051200        DISPLAY "LNKMDIST0 - SKIP - MISSING GEOMETRY - "                  
051300                 LI-ID                                                    
051400        GO TO B119-VALIDATE-ONE-LINK-EX.                                  
051500*                                                                         
051600     ADD 1 TO WK-N-LINK-CNT.                                              
051700     SET WK-X-LINK TO WK-N-LINK-CNT.                                      
051800     MOVE LI-ID          TO LNK-I-ID          (WK-X-LINK).                
051900     MOVE LI-TYPE        TO LNK-I-TYPE-X      (WK-X-LINK).                
052000     MOVE LI-TWO-SIDED   TO LNK-I-TWO-SIDED   (WK-X-LINK).                
052100     MOVE LI-LENGTH      TO LNK-I-LENGTH      (WK-X-LINK).                
052200     MOVE LI-FROM-X      TO LNK-I-FROM-X      (WK-X-LINK).                
052300     MOVE LI-FROM-Y      TO LNK-I-FROM-Y      (WK-X-LINK).                
052400     MOVE LI-TO-X        TO LNK-I-TO-X        (WK-X-LINK).                
052500     MOVE LI-TO-Y        TO LNK-I-TO-Y        (WK-X-LINK).                
052600*                                                                         
052700     IF LI-DATA1 = SPACES OR LI-DATA1-N IS NOT NUMERIC                    
052800        MOVE -1 TO LNK-I-DATA1-N (WK-X-LINK)                              
052900     ELSE                                                                 
053000        MOVE LI-DATA1-N TO LNK-I-DATA1-N (WK-X-LINK)                      
053100     END-IF.                                                              
053200*                                                                         
053300     IF LI-COMBINED-ID = SPACES                                           
053400        MOVE LI-ID TO LNK-I-COMBINED-ID (WK-X-LINK)                       
053500     ELSE                                                                 
053600        MOVE LI-COMBINED-ID TO LNK-I-COMBINED-ID (WK-X-LINK)              
053700     END-IF.                                                              
053800*                                                                         
053900     MOVE SPACES TO LNK-W-GROUP           (WK-X-LINK).                    
054000     MOVE "N"    TO LNK-W-RAMP-SW         (WK-X-LINK).                    
054100     MOVE "N"    TO LNK-W-CENT-ELIG-SW    (WK-X-LINK).                    
054200     MOVE "N"    TO LNK-W-SAMPLED-SW      (WK-X-LINK).                    
054300     MOVE "N"    TO LNK-W-SELECTED-SW     (WK-X-LINK).                    
054400     MOVE "N"    TO LNK-W-SUPPRESSED-SW   (WK-X-LINK).                    
054500     MOVE ZERO   TO LNK-W-FROM-NODE       (WK-X-LINK).                    
054600     MOVE ZERO   TO LNK-W-TO-NODE         (WK-X-LINK).                    
054700     MOVE ZERO   TO LNK-W-CENTRALITY      (WK-X-LINK).                    
054800     MOVE ZERO   TO LNK-W-RMSE            (WK-X-LINK).                    
054900     MOVE SPACES TO LNK-W-OTHER-SIDE-ID   (WK-X-LINK).                    
055000 B119-VALIDATE-ONE-LINK-EX.                                               
055100 EXIT.                                                                    
055200*                                                                         
055300*----------------------------------------------------------------*        
055400 C000-ASSIGN-GROUPS.                                                      
055500*----------------------------------------------------------------*        
055600     PERFORM C100-ASSIGN-ONE-GROUP                                        
055700        THRU C199-ASSIGN-ONE-GROUP-EX                                     
055800        VARYING WK-X-LINK FROM 1 BY 1                                     
055900          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
056000 C099-ASSIGN-GROUPS-EX.                                                   
056100 EXIT.                                                                    
056200*                                                                         
056300 C100-ASSIGN-ONE-GROUP.                                                   
056400     MOVE LNK-I-TYPE-N (WK-X-LINK)  TO WK-N-VGRUP-I-TYPE.                 
056500     MOVE LNK-I-DATA1-N (WK-X-LINK) TO WK-N-VGRUP-I-DATA1.                
056600     MOVE PARM-FILTER-RAMPS-SW      TO WK-C-VGRUP-I-FILTER-SW.            
056700     MOVE PARM-RAMP-VALUE-CNT       TO WK-N-VGRUP-I-RAMPCNT.              
056800     MOVE PARM-CENT-TYPE-CNT        TO WK-N-VGRUP-I-CENTCNT.              
056900     PERFORM C110-COPY-ONE-RAMPVAL                                        
057000        THRU C119-COPY-ONE-RAMPVAL-EX                                     
057100        VARYING WK-X-RAMPVAL FROM 1 BY 1                                  
057200          UNTIL WK-X-RAMPVAL > PARM-RAMP-VALUE-CNT.                       
057300     PERFORM C120-COPY-ONE-CENTTYPE                                       
057400        THRU C129-COPY-ONE-CENTTYPE-EX                                    
057500        VARYING WK-X-CENTTYP FROM 1 BY 1                                  
057600          UNTIL WK-X-CENTTYP > PARM-CENT-TYPE-CNT.                        
057700*                                                                         
057800     CALL "LNKVGRUP" USING WK-C-VGRUP-RECORD.                             
057900*                                                                         
058000     MOVE WK-C-VGRUP-O-GROUP  TO LNK-W-GROUP (WK-X-LINK).                 
058100     MOVE WK-C-VGRUP-O-RAMPSW TO LNK-W-RAMP-SW (WK-X-LINK).               
058200     MOVE WK-C-VGRUP-O-CENTELIG                                           
058300                              TO LNK-W-CENT-ELIG-SW (WK-X-LINK).          
058400*                                                                         
058500*--> A LINK IS PART OF THE FIRST-STAGE SAMPLE UNLESS RAMP                 
058600*    FILTERING IS ON AND THE LINK IS A RAMP                               
058700     IF PARM-FILTER-RAMPS-ON AND LNK-W-IS-RAMP (WK-X-LINK)                
058800        MOVE "N" TO LNK-W-SAMPLED-SW (WK-X-LINK)                          
058900     ELSE                                                                 
059000        MOVE "Y" TO LNK-W-SAMPLED-SW (WK-X-LINK)                          
059100     END-IF.                                                              
059200*                                                                         
059300     PERFORM C200-LOOKUP-LINK-RMSE                                        
059400        THRU C299-LOOKUP-LINK-RMSE-EX.                                    
059500 C199-ASSIGN-ONE-GROUP-EX.                                                
059600 EXIT.                                                                    
059700*                                                                         
059800 C110-COPY-ONE-RAMPVAL.                                                   
059900     MOVE PARM-RAMP-VALUE (WK-X-RAMPVAL)                                  
060000       TO WK-N-VGRUP-I-RAMPVAL (WK-X-RAMPVAL).                            
060100 C119-COPY-ONE-RAMPVAL-EX.                                                
060200 EXIT.                                                                    
060300*                                                                         
060400 C120-COPY-ONE-CENTTYPE.                                                  
060500     MOVE PARM-CENT-TYPE (WK-X-CENTTYP)                                   
060600       TO WK-N-VGRUP-I-CENTTYP (WK-X-CENTTYP).                            
060700 C129-COPY-ONE-CENTTYPE-EX.                                               
060800 EXIT.                                                                    
060900*                                                                         
061000 C200-LOOKUP-LINK-RMSE.                                                   
061100*--> EACH LINK CARRIES ITS OWN GROUP'S RMSE SO THE SELECTED AND           
061200*    CENTRALITY OUTPUT FILES DO NOT NEED A SEPARATE GROUP LOOKUP          
061300     MOVE "N" TO WK-C-RMSE-FOUND-SW.                                      
061400     PERFORM C210-TEST-ONE-RMSE-GROUP                                     
061500        THRU C219-TEST-ONE-RMSE-GROUP-EX                                  
061600        VARYING WK-X-PRMGRP FROM 1 BY 1                                   
061700          UNTIL WK-X-PRMGRP > PARM-RMSE-CNT.                              
061800 C299-LOOKUP-LINK-RMSE-EX.                                                
061900 EXIT.                                                                    
062000*                                                                         
062100 C210-TEST-ONE-RMSE-GROUP.                                                
062200     IF PARM-RMSE-GRP-NAME (WK-X-PRMGRP) = LNK-W-GROUP (WK-X-LINK)        
062300        MOVE PARM-RMSE-GRP-VALUE (WK-X-PRMGRP)                            
062400          TO LNK-W-RMSE (WK-X-LINK)                                       
062500        MOVE "Y" TO WK-C-RMSE-FOUND-SW                                    
062600        SET WK-X-PRMGRP TO PARM-RMSE-CNT                                  
062700     END-IF.                                                              
062800 C219-TEST-ONE-RMSE-GROUP-EX.                                             
062900 EXIT.                                                                    
063000*                                                                         
063100*----------------------------------------------------------------*        
063200 G000-WRITE-OUTPUTS.                                                      
063300*----------------------------------------------------------------*        
063400     PERFORM G100-WRITE-RESULTS-CSV                                       
063500        THRU G199-WRITE-RESULTS-CSV-EX.                                   
063600     PERFORM G200-WRITE-SELECTED-ATTR                                     
063700        THRU G299-WRITE-SELECTED-ATTR-EX.                                 
063800     IF PARM-COMBINE-2SIDE-ON                                             
063900        PERFORM G300-WRITE-REPRESENTATIVE                                 
064000           THRU G399-WRITE-REPRESENTATIVE-EX.                             
064100     PERFORM G400-WRITE-SUMMARY                                           
064200        THRU G499-WRITE-SUMMARY-EX.                                       
064300     PERFORM G500-WRITE-CENTRALITY-ATTR                                   
064400        THRU G599-WRITE-CENTRALITY-ATTR-EX.                               
064500 G099-WRITE-OUTPUTS-EX.                                                   
064600 EXIT.                                                                    
064700*                                                                         
064800 G100-WRITE-RESULTS-CSV.                                                  
064900     OPEN OUTPUT RSLT-OUT.                                                
065000     MOVE SPACES TO RSLT-OUT-LINE.                                        
065100     STRING                                                               
065200        "ID,TYPE,GROUP,CENTRALITY,RMSE,DATA1,TWO-SIDED,"                  
065300        "COMBINED-ID,LENGTH" DELIMITED BY SIZE                            
065400        INTO RSLT-OUT-LINE.                                               
065500     WRITE RSLT-OUT-REC.                                                  
065600     PERFORM G110-WRITE-ONE-RESULT-LINE                                   
065700        THRU G119-WRITE-ONE-RESULT-LINE-EX                                
065800        VARYING WK-X-LINK FROM 1 BY 1                                     
065900          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
066000     CLOSE RSLT-OUT.                                                      
066100 G199-WRITE-RESULTS-CSV-EX.                                               
066200 EXIT.                                                                    
066300*                                                                         
066400 G110-WRITE-ONE-RESULT-LINE.                                              
066500     IF NOT LNK-W-IS-SELECTED (WK-X-LINK)                                 
066600        GO TO G119-WRITE-ONE-RESULT-LINE-EX.                              
066700     MOVE LNK-W-CENTRALITY (WK-X-LINK) TO WK-E-CENTRALITY.                
066800     MOVE LNK-W-RMSE       (WK-X-LINK) TO WK-E-RMSE-4.                    
066900     MOVE LNK-I-DATA1-N    (WK-X-LINK) TO WK-E-DATA1.                     
067000     MOVE LNK-I-LENGTH     (WK-X-LINK) TO WK-E-LENGTH.                    
067100     MOVE SPACES TO RSLT-OUT-LINE.                                        
067200     STRING                                                               
067300        LNK-I-ID (WK-X-LINK)          DELIMITED BY SPACE                  
067400        ","                            DELIMITED BY SIZE                  
067500        LNK-I-TYPE-X (WK-X-LINK)      DELIMITED BY SIZE                   
067600        ","                            DELIMITED BY SIZE                  
067700        LNK-W-GROUP (WK-X-LINK)       DELIMITED BY SPACE                  
067800        ","                            DELIMITED BY SIZE                  
067900        WK-E-CENTRALITY               DELIMITED BY SIZE                   
068000        ","                            DELIMITED BY SIZE                  
068100        WK-E-RMSE-4                    DELIMITED BY SIZE                  
068200        ","                            DELIMITED BY SIZE                  
068300        WK-E-DATA1                     DELIMITED BY SIZE                  
068400        ","                            DELIMITED BY SIZE                  
068500        LNK-I-TWO-SIDED (WK-X-LINK)   DELIMITED BY SIZE                   
068600        ","                            DELIMITED BY SIZE                  
068700        LNK-I-COMBINED-ID (WK-X-LINK) DELIMITED BY SPACE                  
068800        ","                            DELIMITED BY SIZE                  
068900        WK-E-LENGTH                    DELIMITED BY SIZE                  
069000        INTO RSLT-OUT-LINE.                                               
069100     WRITE RSLT-OUT-REC.                                                  
069200 G119-WRITE-ONE-RESULT-LINE-EX.                                           
069300 EXIT.                                                                    
069400*                                                                         
069500 G200-WRITE-SELECTED-ATTR.                                                
069600     OPEN OUTPUT SEL-OUT.                                                 
069700     PERFORM G210-WRITE-ONE-SEL-ATTR                                      
069800        THRU G219-WRITE-ONE-SEL-ATTR-EX                                   
069900        VARYING WK-X-LINK FROM 1 BY 1                                     
070000          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
070100     CLOSE SEL-OUT.                                                       
070200 G299-WRITE-SELECTED-ATTR-EX.                                             
070300 EXIT.                                                                    
070400*                                                                         
070500 G210-WRITE-ONE-SEL-ATTR.                                                 
070600     IF NOT LNK-W-IS-SELECTED (WK-X-LINK)                                 
070700        GO TO G219-WRITE-ONE-SEL-ATTR-EX.                                 
070800     MOVE LNK-W-CENTRALITY (WK-X-LINK) TO WK-E-CENTRALITY.                
070900     MOVE LNK-W-RMSE       (WK-X-LINK) TO WK-E-RMSE-4.                    
071000     MOVE SPACES TO SEL-OUT-LINE.                                         
071100     STRING                                                               
071200        LNK-I-ID (WK-X-LINK)     DELIMITED BY SPACE                       
071300        ","                       DELIMITED BY SIZE                       
071400        LNK-I-TYPE-X (WK-X-LINK) DELIMITED BY SIZE                        
071500        ","                       DELIMITED BY SIZE                       
071600        LNK-W-GROUP (WK-X-LINK)  DELIMITED BY SPACE                       
071700        ","                       DELIMITED BY SIZE                       
071800        WK-E-CENTRALITY          DELIMITED BY SIZE                        
071900        ","                       DELIMITED BY SIZE                       
072000        WK-E-RMSE-4               DELIMITED BY SIZE                       
072100        INTO SEL-OUT-LINE.                                                
072200     WRITE SEL-OUT-REC.                                                   
072300 G219-WRITE-ONE-SEL-ATTR-EX.                                              
072400 EXIT.                                                                    
072500*                                                                         
072600 G300-WRITE-REPRESENTATIVE.                                               
072700     OPEN OUTPUT REPR-OUT.                                                
072800     PERFORM G310-WRITE-ONE-REPR                                          
072900        THRU G319-WRITE-ONE-REPR-EX                                       
073000        VARYING WK-X-LINK FROM 1 BY 1                                     
073100          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
073200     CLOSE REPR-OUT.                                                      
073300 G399-WRITE-REPRESENTATIVE-EX.                                            
073400 EXIT.                                                                    
073500*                                                                         
073600 G310-WRITE-ONE-REPR.                                                     
073700*--> A REPRESENTATIVE IS A SELECTED, NON-SUPPRESSED LINK; A               
073800*    SUPPRESSED LINK WAS FOLDED INTO SOME OTHER LINK'S RECORD             
073900*    BY LNKVSEL AND DOES NOT GET ITS OWN ROW HERE                         
074000     IF NOT LNK-W-IS-SELECTED (WK-X-LINK)                                 
074100        GO TO G319-WRITE-ONE-REPR-EX.                                     
074200     IF LNK-W-IS-SUPPRESSED (WK-X-LINK)                                   
074300        GO TO G319-WRITE-ONE-REPR-EX.                                     
074400     MOVE LNK-W-CENTRALITY (WK-X-LINK) TO WK-E-CENTRALITY.                
074500     MOVE LNK-W-RMSE       (WK-X-LINK) TO WK-E-RMSE-4.                    
074600     MOVE SPACES TO REPR-OUT-LINE.                                        
074700     STRING                                                               
074800        LNK-I-ID (WK-X-LINK)           DELIMITED BY SPACE                 
074900        ","                              DELIMITED BY SIZE                
075000        LNK-I-TYPE-X (WK-X-LINK)       DELIMITED BY SIZE                  
075100        ","                              DELIMITED BY SIZE                
075200        LNK-W-GROUP (WK-X-LINK)        DELIMITED BY SPACE                 
075300        ","                              DELIMITED BY SIZE                
075400        WK-E-CENTRALITY                DELIMITED BY SIZE                  
075500        ","                              DELIMITED BY SIZE                
075600        WK-E-RMSE-4                      DELIMITED BY SIZE                
075700        ","                              DELIMITED BY SIZE                
075800        LNK-W-OTHER-SIDE-ID (WK-X-LINK) DELIMITED BY SPACE                
075900        INTO REPR-OUT-LINE.                                               
076000     WRITE REPR-OUT-REC.                                                  
076100 G319-WRITE-ONE-REPR-EX.                                                  
076200 EXIT.                                                                    
076300*                                                                         
076400 G400-WRITE-SUMMARY.                                                      
076500     OPEN OUTPUT SUMM-OUT.                                                
076600     ACCEPT WK-C-TIME-DISP FROM TIME.                                     
076700     MOVE WK-C-TIME-DISP TO WK-N-END-TIME.                                
076800     COMPUTE WK-N-DURATION-MS =                                           
076900             (WK-N-END-TIME - WK-N-START-TIME) * 10.                      
077000     MOVE SPACES TO SUMM-OUT-LINE.                                        
077100     STRING "Run Date/Time:," WK-C-RUN-STAMP                              
077200            DELIMITED BY SIZE INTO SUMM-OUT-LINE.                         
077300     WRITE SUMM-OUT-REC.                                                  
077400*                                                                         
077500     MOVE WK-N-DURATION-MS TO WK-E-COUNT.                                 
077600     MOVE SPACES TO SUMM-OUT-LINE.                                        
077700     MOVE "Processing Duration (ms)," TO WK-C-LINE-BUILD.                 
077800     PERFORM G910-TRIM-EDIT-INTO-LINE.                                    
077900     MOVE WK-C-LINE-BUILD(1:WK-N-LINE-PTR - 1) TO SUMM-OUT-LINE.          
078000     WRITE SUMM-OUT-REC.                                                  
078100*                                                                         
078200     MOVE SPACES TO SUMM-OUT-LINE.                                        
078300     STRING "EPSG Code:," PARM-EPSG-CODE                                  
078400            DELIMITED BY SIZE INTO SUMM-OUT-LINE.                         
078500     WRITE SUMM-OUT-REC.                                                  
078600     MOVE SPACES TO SUMM-OUT-LINE.                                        
078700     WRITE SUMM-OUT-REC.                                                  
078800*                                                                         
078900     MOVE SPACES TO SUMM-OUT-LINE.                                        
079000     STRING "Total Links in Network,First-Stage Sampleed Links"           
079100            DELIMITED BY SIZE INTO SUMM-OUT-LINE.                         
079200     WRITE SUMM-OUT-REC.                                                  
079300*                                                                         
079400     MOVE WK-N-LINK-CNT TO WK-E-COUNT.                                    
079500     MOVE SPACES        TO WK-C-LINE-BUILD.                               
079600     MOVE 1              TO WK-N-LINE-PTR.                                
079700     PERFORM G910-TRIM-EDIT-INTO-LINE.                                    
079800     STRING "," DELIMITED BY SIZE                                         
079900            INTO WK-C-LINE-BUILD                                          
080000            WITH POINTER WK-N-LINE-PTR.                                   
080100     MOVE ZERO TO WK-N-SUB1.                                              
080200     PERFORM G420-COUNT-SAMPLED                                           
080300        THRU G429-COUNT-SAMPLED-EX                                        
080400        VARYING WK-X-LINK FROM 1 BY 1                                     
080500          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
080600     MOVE WK-N-SUB1 TO WK-E-COUNT.                                        
080700     PERFORM G910-TRIM-EDIT-INTO-LINE.                                    
080800     MOVE WK-C-LINE-BUILD(1:WK-N-LINE-PTR - 1) TO SUMM-OUT-LINE.          
080900     WRITE SUMM-OUT-REC.                                                  
081000*                                                                         
081100     MOVE SPACES TO SUMM-OUT-LINE.                                        
081200     WRITE SUMM-OUT-REC.                                                  
081300*                                                                         
081400     MOVE SPACES TO SUMM-OUT-LINE.                                        
081500     STRING "Group,N_g,RMSE,w_g,n_g,",                                    
081600            "AvgCentrality,MaxCentrality,MinCentrality"                   
081700            DELIMITED BY SIZE INTO SUMM-OUT-LINE.                         
081800     WRITE SUMM-OUT-REC.                                                  
081900*                                                                         
082000     PERFORM G430-WRITE-ONE-GROUP-ROW                                     
082100        THRU G439-WRITE-ONE-GROUP-ROW-EX                                  
082200        VARYING WK-X-GRP FROM 1 BY 1                                      
082300          UNTIL WK-X-GRP > 7.                                             
082400     CLOSE SUMM-OUT.                                                      
082500 G499-WRITE-SUMMARY-EX.                                                   
082600 EXIT.                                                                    
082700*                                                                         
082800 G420-COUNT-SAMPLED.                                                      
082900     IF LNK-W-IS-SAMPLED (WK-X-LINK)                                      
083000        ADD 1 TO WK-N-SUB1                                                
083100     END-IF.                                                              
083200 G429-COUNT-SAMPLED-EX.                                                   
083300 EXIT.                                                                    
083400*                                                                         
083500*--> GROUP ROWS ARE WRITTEN IN GRP-NAME ASCENDING ORDER; THE              
083600*    TABLE IS BUILT GROUP1..GROUP6,OTHER BY LNKVALOC, WHICH IS            
083700*    ALREADY ASCENDING BY NAME (GROUP1 < GROUP2 < ... < OTHER)            
083800 G430-WRITE-ONE-GROUP-ROW.                                                
083900     MOVE GRP-RMSE     (WK-X-GRP) TO WK-E-RMSE-2.                         
084000     MOVE GRP-WEIGHT   (WK-X-GRP) TO WK-E-WEIGHT.                         
084100     MOVE GRP-AVG-CENT (WK-X-GRP) TO WK-E-CENTRALITY.                     
084200     MOVE SPACES TO WK-C-LINE-BUILD.                                      
084300     MOVE 1      TO WK-N-LINE-PTR.                                        
084400     STRING GRP-NAME (WK-X-GRP) DELIMITED BY SPACE                        
084500            ","                  DELIMITED BY SIZE                        
084600            INTO WK-C-LINE-BUILD                                          
084700            WITH POINTER WK-N-LINE-PTR.                                   
084800     MOVE GRP-NG (WK-X-GRP) TO WK-E-COUNT.                                
084900     PERFORM G910-TRIM-EDIT-INTO-LINE.                                    
085000     STRING "," WK-E-RMSE-2 "," WK-E-WEIGHT ","                           
085100            DELIMITED BY SIZE                                             
085200            INTO WK-C-LINE-BUILD                                          
085300            WITH POINTER WK-N-LINE-PTR.                                   
085400     MOVE GRP-SAMPLE-N (WK-X-GRP) TO WK-E-COUNT.                          
085500     PERFORM G910-TRIM-EDIT-INTO-LINE.                                    
085600     STRING "," WK-E-CENTRALITY DELIMITED BY SIZE                         
085700            INTO WK-C-LINE-BUILD                                          
085800            WITH POINTER WK-N-LINE-PTR.                                   
085900     MOVE GRP-MAX-CENT (WK-X-GRP) TO WK-E-CENTRALITY.                     
086000     STRING "," WK-E-CENTRALITY DELIMITED BY SIZE                         
086100            INTO WK-C-LINE-BUILD                                          
086200            WITH POINTER WK-N-LINE-PTR.                                   
086300     MOVE GRP-MIN-CENT (WK-X-GRP) TO WK-E-CENTRALITY.                     
086400     STRING "," WK-E-CENTRALITY DELIMITED BY SIZE                         
086500            INTO WK-C-LINE-BUILD                                          
086600            WITH POINTER WK-N-LINE-PTR.                                   
086700     MOVE WK-C-LINE-BUILD(1:WK-N-LINE-PTR - 1) TO SUMM-OUT-LINE.          
086800     WRITE SUMM-OUT-REC.                                                  
086900 G439-WRITE-ONE-GROUP-ROW-EX.                                             
087000 EXIT.                                                                    
087100*                                                                         
087200 G500-WRITE-CENTRALITY-ATTR.                                              
087300     OPEN OUTPUT CENT-OUT.                                                
087400     PERFORM G510-WRITE-ONE-CENT-ATTR                                     
087500        THRU G519-WRITE-ONE-CENT-ATTR-EX                                  
087600        VARYING WK-X-LINK FROM 1 BY 1                                     
087700          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
087800     CLOSE CENT-OUT.                                                      
087900 G599-WRITE-CENTRALITY-ATTR-EX.                                           
088000 EXIT.                                                                    
088100*                                                                         
088200 G510-WRITE-ONE-CENT-ATTR.                                                
088300     IF NOT LNK-W-IS-SELECTED (WK-X-LINK)                                 
088400        GO TO G519-WRITE-ONE-CENT-ATTR-EX.                                
088500     MOVE LNK-W-CENTRALITY (WK-X-LINK) TO WK-E-CENTRALITY.                
088600     MOVE LNK-W-RMSE       (WK-X-LINK) TO WK-E-RMSE-4.                    
088700     MOVE SPACES TO CENT-OUT-LINE.                                        
088800     STRING                                                               
088900        LNK-I-ID (WK-X-LINK)     DELIMITED BY SPACE                       
089000        ","                       DELIMITED BY SIZE                       
089100        LNK-I-TYPE-X (WK-X-LINK) DELIMITED BY SIZE                        
089200        ","                       DELIMITED BY SIZE                       
089300        LNK-W-GROUP (WK-X-LINK)  DELIMITED BY SPACE                       
089400        ","                       DELIMITED BY SIZE                       
089500        WK-E-CENTRALITY          DELIMITED BY SIZE                        
089600        ","                       DELIMITED BY SIZE                       
089700        WK-E-RMSE-4               DELIMITED BY SIZE                       
089800        INTO CENT-OUT-LINE.                                               
089900     WRITE CENT-OUT-REC.                                                  
090000 G519-WRITE-ONE-CENT-ATTR-EX.                                             
090100 EXIT.                                                                    
090200*                                                                         
090300*----------------------------------------------------------------*        
090400 G910-TRIM-EDIT-INTO-LINE.                                                
090500*----------------------------------------------------------------*        
090600*--> STRIPS THE LEADING SPACES OFF A ZERO-SUPPRESSED WK-E-COUNT           
090700*    VALUE AND APPENDS WHAT IS LEFT TO WK-C-LINE-BUILD AT                 
090800*    WK-N-LINE-PTR - THE SAME TRICK LNKVSEL USES FOR THE                  
090900*    OTHER-SIDE-ID LIST, JUST APPLIED TO A NUMBER INSTEAD OF              
091000*    A NAME                                                               
091100     MOVE WK-E-COUNT TO WK-C-NUM-EDIT.                                    
091200     MOVE ZERO TO WK-N-NUM-LEADSP.                                        
091300     INSPECT WK-C-NUM-EDIT TALLYING WK-N-NUM-LEADSP                       
091400             FOR LEADING SPACE.                                           
091500     IF WK-N-NUM-LEADSP > 6                                               
091600        MOVE 6 TO WK-N-NUM-LEADSP                                         
091700     END-IF.                                                              
091800     COMPUTE WK-N-NUM-LEN = 7 - WK-N-NUM-LEADSP.                          
091900     STRING WK-C-NUM-EDIT (WK-N-NUM-LEADSP + 1: WK-N-NUM-LEN)             
092000            DELIMITED BY SIZE                                             
092100            INTO WK-C-LINE-BUILD                                          
092200            WITH POINTER WK-N-LINE-PTR.                                   
092300 G919-TRIM-EDIT-INTO-LINE-EX.                                             
092400 EXIT.                                                                    
092500*                                                                         
092600*----------------------------------------------------------------*        
092700 Z000-END-OF-JOB.                                                         
092800*----------------------------------------------------------------*        
092900     DISPLAY "LNKMDIST0 - RUN COMPLETE - LINKS LOADED "                   
093000              WK-N-SUB1.                                                  
093100     DISPLAY "LNKMDIST0 - LINKS SKIPPED ON LOAD "                         
093200              WK-N-SKIP-CNT-R.                                            
093300 Z099-END-OF-JOB-EX.                                                      
093400 EXIT.                                                                    
093500*                                                                         
093600******************************************************************        
093700*************** END OF PROGRAM SOURCE  LNKMDIST0 ****************         
093800******************************************************************        
