000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LNKVALOC.                                                    
000300 AUTHOR. KMPTLW.                                                          
000400 INSTALLATION.  NETWORK PLANNING SYSTEMS.                                 
000500 DATE-WRITTEN. 26 AUG 1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONE.                                                          
000800*=================================================================        
000900*                                                                         
001000*PROGRAM DESCRIPTION: TALLY THE FIRST-STAGE SAMPLED LINKS INTO            
001100*  THE SEVEN ROAD-TYPE GROUPS (GROUP1-GROUP6, OTHER), THEN                
001200*  ALLOCATE THE SECOND-STAGE SAMPLE SIZE TO EACH GROUP BY                 
001300*  INVERSE-VARIANCE WEIGHTING ON THE CALLER'S PER-GROUP RMSE              
001400*  TABLE:                                                                 
001500*                                                                         
001600*     W(G) = 1 / RMSE(G) ** 2          (GROUPS WITH RMSE > 0)             
001700*     N(G) = ROUND ( NG(G) * W(G) / SUM-OF-ALL-W )                        
001800*                                                                         
001900*  A GROUP WITH NO RMSE ON FILE (OR RMSE = ZERO) GETS NO WEIGHT           
002000*  AND NO ALLOCATED SAMPLE SIZE.  ALSO COMPUTES, PER GROUP, THE           
002100*  AVERAGE/MAXIMUM/MINIMUM CENTRALITY OF ITS SAMPLED LINKS AND            
002200*  ITS PERCENTAGE SHARE OF THE TOTAL FIRST-STAGE SAMPLE - BOTH            
002300*  FOR THE SUMMARY REPORT.                                                
002400*                                                                         
002500*=================================================================        
002600*                                                                         
002700* HISTORY OF MODIFICATION:                                                
002800*=================================================================        
002900*                                                                         
003000*MOD.# INIT DATE DESCRIPTION                                              
003100*------ ------ ---------- --------------------------------------          
003200*LNK012 KMPTLW 26/08/1989 - Initial Version.                              
003300*LNK011 RNGSCH 14/09/2020 - REQ. LNK-060 - ADD GRP-PCT (SHARE OF          
003400*                           SAMPLED LINKS) FOR THE SUMMARY REPORT         
003500*LNK060 RNGSCH 09/09/1999 - Y2K: NO PROGRAM CHANGE REQUIRED,              
003600*                           RECOMPILE ONLY (COPY LNKPARM)                 
003700*=================================================================        
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-AS400.                                              
004200 OBJECT-COMPUTER. IBM-AS400.                                              
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 WORKING-STORAGE SECTION.                                                 
004900 01  FILLER                  PIC X(24) VALUE                              
005000        "** PROGRAM LNKVALOC **".                                         
005100*                                                                         
005200 01  WK-C-ALOC-WORK.                                                      
005300     05  WK-N-FOUND-GRP         PIC 9(01) COMP VALUE ZERO.                
005400     05  WK-N-FOUND-GRP-R REDEFINES WK-N-FOUND-GRP                        
005500                                 PIC 9(01).                               
005600     05  WK-C-RMSE-FOUND-SW     PIC X(01) VALUE "N".                      
005700     05  WK-N-RMSE-SQ           PIC 9(01)V9(08) COMP-3                    
005800                                 VALUE ZERO.                              
005900     05  FILLER                 PIC X(10) VALUE SPACES.                   
006000*                                                                         
006100* ------------------ PROGRAM WORKING STORAGE -------------------*         
006200 01  WK-C-COMMON.                                                         
006300     COPY LNKCOM.                                                         
006400*                                                                         
006500****************                                                          
006600 LINKAGE SECTION.                                                         
006700****************                                                          
006800     COPY ALOC.                                                           
006900*                                                                         
007000 01  WK-C-PARM-REC.                                                       
007100     COPY LNKPARM.                                                        
007200*                                                                         
007300     COPY LNKGTAB.                                                        
007400*                                                                         
007500     COPY LNKLTAB.                                                        
007600*                                                                         
007700        EJECT                                                             
007800*******************************************************                   
007900 PROCEDURE DIVISION USING WK-C-ALOC-CONTROL                               
008000                           WK-C-PARM-REC                                  
008100                           WK-T-GRP-TABLE                                 
008200                           WK-T-LINK-TABLE.                               
008300*******************************************************                   
008400 MAIN-MODULE.                                                             
008500*                                                                         
008600     PERFORM A000-INIT-GROUPS                                             
008700        THRU A099-INIT-GROUPS-EX.                                         
008800     PERFORM B100-COUNT-LINKS-BY-GROUP                                    
008900        THRU B199-COUNT-LINKS-BY-GROUP-EX.                                
009000     PERFORM C100-LOOKUP-RMSE-FOR-GROUPS                                  
009100        THRU C199-LOOKUP-RMSE-FOR-GROUPS-EX.                              
009200     PERFORM C200-COMPUTE-TOTAL-WEIGHT                                    
009300        THRU C299-COMPUTE-TOTAL-WEIGHT-EX.                                
009400     PERFORM D100-ALLOCATE-SAMPLE-SIZE                                    
009500        THRU D199-ALLOCATE-SAMPLE-SIZE-EX.                                
009600     PERFORM D200-COMPUTE-GROUP-STATS                                     
009700        THRU D299-COMPUTE-GROUP-STATS-EX.                                 
009800     GOBACK.                                                              
009900*                                                                         
010000*----------------------------------------------------------------*        
010100 A000-INIT-GROUPS.                                                        
010200*----------------------------------------------------------------*        
010300     MOVE ZERO   TO WK-N-ALOC-TOTAL-SAMPLED.                              
010400     MOVE ZERO   TO WK-N-ALOC-TOTAL-WEIGHT.                               
010500     MOVE SPACES TO WK-C-ALOC-ERROR-CD.                                   
010600     PERFORM A010-INIT-ONE-GROUP                                          
010700        THRU A019-INIT-ONE-GROUP-EX                                       
010800        VARYING WK-X-GRP FROM 1 BY 1                                      
010900          UNTIL WK-X-GRP > 7.                                             
011000 A099-INIT-GROUPS-EX.                                                     
011100 EXIT.                                                                    
011200*                                                                         
011300 A010-INIT-ONE-GROUP.                                                     
011400     EVALUATE WK-X-GRP                                                    
011500        WHEN 1 MOVE "GROUP1" TO GRP-NAME (WK-X-GRP)                       
011600        WHEN 2 MOVE "GROUP2" TO GRP-NAME (WK-X-GRP)                       
011700        WHEN 3 MOVE "GROUP3" TO GRP-NAME (WK-X-GRP)                       
011800        WHEN 4 MOVE "GROUP4" TO GRP-NAME (WK-X-GRP)                       
011900        WHEN 5 MOVE "GROUP5" TO GRP-NAME (WK-X-GRP)                       
012000        WHEN 6 MOVE "GROUP6" TO GRP-NAME (WK-X-GRP)                       
012100        WHEN OTHER MOVE "OTHER" TO GRP-NAME (WK-X-GRP)                    
012200     END-EVALUATE.                                                        
012300     MOVE ZERO TO GRP-NG        (WK-X-GRP).                               
012400     MOVE ZERO TO GRP-RMSE      (WK-X-GRP).                               
012500     MOVE ZERO TO GRP-WEIGHT    (WK-X-GRP).                               
012600     MOVE "N"  TO GRP-WEIGHT-SW (WK-X-GRP).                               
012700     MOVE ZERO TO GRP-SAMPLE-N  (WK-X-GRP).                               
012800     MOVE ZERO TO GRP-SUM-CENT  (WK-X-GRP).                               
012900     MOVE ZERO TO GRP-AVG-CENT  (WK-X-GRP).                               
013000     MOVE ZERO TO GRP-MAX-CENT  (WK-X-GRP).                               
013100     MOVE ZERO TO GRP-MIN-CENT  (WK-X-GRP).                               
013200     MOVE ZERO TO GRP-PCT       (WK-X-GRP).                               
013300 A019-INIT-ONE-GROUP-EX.                                                  
013400 EXIT.                                                                    
013500*                                                                         
013600*----------------------------------------------------------------*        
013700 B100-COUNT-LINKS-BY-GROUP.                                               
013800*----------------------------------------------------------------*        
013900     IF WK-N-LINK-CNT = ZERO                                              
014000        GO TO B199-COUNT-LINKS-BY-GROUP-EX.                               
014100     PERFORM B110-COUNT-ONE-LINK                                          
014200        THRU B119-COUNT-ONE-LINK-EX                                       
014300        VARYING WK-X-LINK FROM 1 BY 1                                     
014400          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
014500 B199-COUNT-LINKS-BY-GROUP-EX.                                            
014600 EXIT.                                                                    
014700*                                                                         
014800 B110-COUNT-ONE-LINK.                                                     
014900     IF NOT LNK-W-IS-SAMPLED (WK-X-LINK)                                  
015000        GO TO B119-COUNT-ONE-LINK-EX.                                     
015100     PERFORM B120-FIND-GROUP-SLOT                                         
015200        THRU B129-FIND-GROUP-SLOT-EX.                                     
015300     IF WK-N-FOUND-GRP > 7                                                
015400        GO TO B119-COUNT-ONE-LINK-EX.                                     
015500     SET WK-X-GRP TO WK-N-FOUND-GRP.                                      
015600     ADD 1 TO GRP-NG (WK-X-GRP).                                          
015700     ADD 1 TO WK-N-ALOC-TOTAL-SAMPLED.                                    
015800     ADD LNK-W-CENTRALITY (WK-X-LINK)                                     
015900                         TO GRP-SUM-CENT (WK-X-GRP).                      
016000     IF LNK-W-CENTRALITY (WK-X-LINK) > GRP-MAX-CENT (WK-X-GRP)            
016100        MOVE LNK-W-CENTRALITY (WK-X-LINK)                                 
016200                         TO GRP-MAX-CENT (WK-X-GRP).                      
016300     IF GRP-NG (WK-X-GRP) = 1                                             
016400        MOVE LNK-W-CENTRALITY (WK-X-LINK)                                 
016500                         TO GRP-MIN-CENT (WK-X-GRP)                       
016600     ELSE                                                                 
016700     IF LNK-W-CENTRALITY (WK-X-LINK) < GRP-MIN-CENT (WK-X-GRP)            
016800        MOVE LNK-W-CENTRALITY (WK-X-LINK)                                 
016900                         TO GRP-MIN-CENT (WK-X-GRP).                      
017000 B119-COUNT-ONE-LINK-EX.                                                  
017100 EXIT.                                                                    
017200*                                                                         
017300 B120-FIND-GROUP-SLOT.                                                    
017400     MOVE 8 TO WK-N-FOUND-GRP.                                            
017500     PERFORM B130-TEST-ONE-GROUP-NAME                                     
017600        THRU B139-TEST-ONE-GROUP-NAME-EX                                  
017700        VARYING WK-X-GRP FROM 1 BY 1                                      
017800          UNTIL WK-X-GRP > 7.                                             
017900 B129-FIND-GROUP-SLOT-EX.                                                 
018000 EXIT.                                                                    
018100*                                                                         
018200 B130-TEST-ONE-GROUP-NAME.                                                
018300     IF LNK-W-GROUP (WK-X-LINK) = GRP-NAME (WK-X-GRP)                     
018400        SET WK-N-FOUND-GRP TO WK-X-GRP                                    
018500        SET WK-X-GRP TO 7                                                 
018600     END-IF.                                                              
018700 B139-TEST-ONE-GROUP-NAME-EX.                                             
018800 EXIT.                                                                    
018900*                                                                         
019000*----------------------------------------------------------------*        
019100 C100-LOOKUP-RMSE-FOR-GROUPS.                                             
019200*----------------------------------------------------------------*        
019300     PERFORM C110-LOOKUP-ONE-GROUP-RMSE                                   
019400        THRU C119-LOOKUP-ONE-GROUP-RMSE-EX                                
019500        VARYING WK-X-GRP FROM 1 BY 1                                      
019600          UNTIL WK-X-GRP > 7.                                             
019700 C199-LOOKUP-RMSE-FOR-GROUPS-EX.                                          
019800 EXIT.                                                                    
019900*                                                                         
020000 C110-LOOKUP-ONE-GROUP-RMSE.                                              
020100     MOVE "N" TO WK-C-RMSE-FOUND-SW.                                      
020200     IF PARM-RMSE-CNT = ZERO                                              
020300        GO TO C119-LOOKUP-ONE-GROUP-RMSE-EX.                              
020400     PERFORM C120-TEST-ONE-RMSE-ENTRY                                     
020500        THRU C129-TEST-ONE-RMSE-ENTRY-EX                                  
020600        VARYING WK-X-PRMGRP FROM 1 BY 1                                   
020700          UNTIL WK-X-PRMGRP > PARM-RMSE-CNT.                              
020800     IF WK-C-RMSE-FOUND-SW NOT = "Y"                                      
020900        GO TO C119-LOOKUP-ONE-GROUP-RMSE-EX.                              
021000     IF GRP-RMSE (WK-X-GRP) = ZERO                                        
021100        GO TO C119-LOOKUP-ONE-GROUP-RMSE-EX.                              
021200     COMPUTE WK-N-RMSE-SQ ROUNDED =                                       
021300             GRP-RMSE (WK-X-GRP) ** 2.                                    
021400     IF WK-N-RMSE-SQ = ZERO                                               
021500        GO TO C119-LOOKUP-ONE-GROUP-RMSE-EX.                              
021600     COMPUTE GRP-WEIGHT (WK-X-GRP) ROUNDED =                              
021700             1 / WK-N-RMSE-SQ.                                            
021800     MOVE "Y" TO GRP-WEIGHT-SW (WK-X-GRP).                                
021900 C119-LOOKUP-ONE-GROUP-RMSE-EX.                                           
022000 EXIT.                                                                    
022100*                                                                         
022200 C120-TEST-ONE-RMSE-ENTRY.                                                
022300     IF PARM-RMSE-GRP-NAME (WK-X-PRMGRP) = GRP-NAME (WK-X-GRP)            
022400        MOVE PARM-RMSE-GRP-VALUE (WK-X-PRMGRP)                            
022500                              TO GRP-RMSE (WK-X-GRP)                      
022600        MOVE "Y" TO WK-C-RMSE-FOUND-SW                                    
022700        SET WK-X-PRMGRP TO PARM-RMSE-CNT                                  
022800     END-IF.                                                              
022900 C129-TEST-ONE-RMSE-ENTRY-EX.                                             
023000 EXIT.                                                                    
023100*                                                                         
023200*----------------------------------------------------------------*        
023300 C200-COMPUTE-TOTAL-WEIGHT.                                               
023400*----------------------------------------------------------------*        
023500     MOVE ZERO TO WK-N-ALOC-TOTAL-WEIGHT.                                 
023600     PERFORM C210-ADD-ONE-GROUP-WEIGHT                                    
023700        THRU C219-ADD-ONE-GROUP-WEIGHT-EX                                 
023800        VARYING WK-X-GRP FROM 1 BY 1                                      
023900          UNTIL WK-X-GRP > 7.                                             
024000 C299-COMPUTE-TOTAL-WEIGHT-EX.                                            
024100 EXIT.                                                                    
024200*                                                                         
024300 C210-ADD-ONE-GROUP-WEIGHT.                                               
024400     IF GRP-HAS-WEIGHT (WK-X-GRP)                                         
024500        ADD GRP-WEIGHT (WK-X-GRP) TO WK-N-ALOC-TOTAL-WEIGHT.              
024600 C219-ADD-ONE-GROUP-WEIGHT-EX.                                            
024700 EXIT.                                                                    
024800*                                                                         
024900*----------------------------------------------------------------*        
025000 D100-ALLOCATE-SAMPLE-SIZE.                                               
025100*----------------------------------------------------------------*        
025200     IF WK-N-ALOC-TOTAL-WEIGHT = ZERO                                     
025300        GO TO D199-ALLOCATE-SAMPLE-SIZE-EX.                               
025400     PERFORM D110-ALLOCATE-ONE-GROUP                                      
025500        THRU D119-ALLOCATE-ONE-GROUP-EX                                   
025600        VARYING WK-X-GRP FROM 1 BY 1                                      
025700          UNTIL WK-X-GRP > 7.                                             
025800 D199-ALLOCATE-SAMPLE-SIZE-EX.                                            
025900 EXIT.                                                                    
026000*                                                                         
026100 D110-ALLOCATE-ONE-GROUP.                                                 
026200     IF NOT GRP-HAS-WEIGHT (WK-X-GRP)                                     
026300        GO TO D119-ALLOCATE-ONE-GROUP-EX.                                 
026400     COMPUTE GRP-SAMPLE-N (WK-X-GRP) ROUNDED =                            
026500             GRP-NG (WK-X-GRP) * GRP-WEIGHT (WK-X-GRP)                    
026600                   / WK-N-ALOC-TOTAL-WEIGHT.                              
026700 D119-ALLOCATE-ONE-GROUP-EX.                                              
026800 EXIT.                                                                    
026900*                                                                         
027000*----------------------------------------------------------------*        
027100 D200-COMPUTE-GROUP-STATS.                                                
027200*----------------------------------------------------------------*        
027300     PERFORM D210-COMPUTE-ONE-GROUP-STATS                                 
027400        THRU D219-COMPUTE-ONE-GROUP-STATS-EX                              
027500        VARYING WK-X-GRP FROM 1 BY 1                                      
027600          UNTIL WK-X-GRP > 7.                                             
027700 D299-COMPUTE-GROUP-STATS-EX.                                             
027800 EXIT.                                                                    
027900*                                                                         
028000 D210-COMPUTE-ONE-GROUP-STATS.                                            
028100     IF GRP-NG (WK-X-GRP) = ZERO                                          
028200        GO TO D219-COMPUTE-ONE-GROUP-STATS-EX.                            
028300     COMPUTE GRP-AVG-CENT (WK-X-GRP) ROUNDED =                            
028400             GRP-SUM-CENT (WK-X-GRP) / GRP-NG (WK-X-GRP).                 
028500     IF WK-N-ALOC-TOTAL-SAMPLED > ZERO                                    
028600        COMPUTE GRP-PCT (WK-X-GRP) ROUNDED =                              
028700             GRP-NG (WK-X-GRP) * 100 / WK-N-ALOC-TOTAL-SAMPLED.           
028800 D219-COMPUTE-ONE-GROUP-STATS-EX.                                         
028900 EXIT.                                                                    
029000*                                                                         
029100******************************************************************        
029200*************** END OF PROGRAM SOURCE  LNKVALOC *****************         
029300******************************************************************        
