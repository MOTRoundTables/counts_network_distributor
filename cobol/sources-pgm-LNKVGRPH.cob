000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LNKVGRPH.                                                    
000300 AUTHOR. KMPTLW.                                                          
000400 INSTALLATION.  NETWORK PLANNING SYSTEMS.                                 
000500 DATE-WRITTEN. 02 AUG 1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONE.                                                          
000800*=================================================================        
000900*                                                                         
001000*PROGRAM DESCRIPTION: BUILD THE ROAD NETWORK GRAPH FROM THE               
001100*  CENTRALITY-ELIGIBLE LINKS PASSED IN WK-T-LINK-TABLE AND                
001200*  COMPUTE NORMALIZED EDGE BETWEENNESS CENTRALITY FOR EACH ONE.           
001300*                                                                         
001400*  STEP 1 - EACH DISTINCT (X,Y) ENDPOINT AMONG THE ELIGIBLE               
001500*           LINKS BECOMES A NODE (THE X/Y VALUES ARE ALREADY              
001600*           CARRIED TWO DECIMALS WIDE ON THE LINK RECORD, SO              
001700*           "ROUND TO 2 DECIMALS" FALLS OUT OF THE PICTURE                
001800*           CLAUSE - NO SEPARATE ROUNDING STEP IS NEEDED HERE).           
001900*  STEP 2 - EACH ELIGIBLE LINK WITH TWO DISTINCT NODES BECOMES            
002000*           AN EDGE.  WHEN SEVERAL LINKS SHARE THE SAME NODE              
002100*           PAIR ONLY THE FIRST ONE READ OWNS THE EDGE.                   
002200*  STEP 3 - BRANDES' ALGORITHM (UNWEIGHTED) IS RUN ONCE PER               
002300*           NODE AS SOURCE - A FORWARD BFS BUILDS DISTANCE AND            
002400*           SHORTEST-PATH COUNTS, THEN A BACKWARD PASS IN                 
002500*           REVERSE VISIT ORDER ACCUMULATES EACH EDGE'S SHARE             
002600*           OF THE SHORTEST PATHS THAT CROSS IT.                          
002700*  STEP 4 - RAW SCORES ARE NORMALIZED AGAINST THE LARGEST RAW             
002800*           SCORE IN THE RUN (ZERO IF THE GRAPH HAS NO EDGES OR           
002900*           EVERY EDGE SCORED ZERO) AND STORED BACK ONTO THE              
003000*           OWNING LINK'S LNK-W-CENTRALITY FIELD.  LINKS THAT             
003100*           NEVER ENTERED THE GRAPH KEEP CENTRALITY ZERO.                 
003200*                                                                         
003300*  NOTE: WK-T-NODE-TABLE/WK-T-EDGE-TABLE/WK-T-BFS-TABLE ARE               
003400*        SCRATCH AREAS PRIVATE TO THIS PROGRAM (COPY LNKNET) -            
003500*        THEY ARE REBUILT FROM SCRATCH ON EVERY CALL.                     
003600*                                                                         
003700*=================================================================        
003800*                                                                         
003900* HISTORY OF MODIFICATION:                                                
004000*=================================================================        
004100*                                                                         
004200*MOD.# INIT DATE DESCRIPTION                                              
004300*------ ------ ---------- --------------------------------------          
004400*LNK009 KMPTLW 02/08/1989 - Initial Version.                              
004500*LNK018 RNGSCH 12/01/2022 - REQ. LNK-129 - RAISE WK-N-MAX-NODES           
004600*                           TO 4000 AND WK-N-MAX-LINKS/EDGES TO           
004700*                           9999 FOR THE STATEWIDE COUNTY LOAD            
004800*LNK060 RNGSCH 09/09/1999 - Y2K: NO PROGRAM CHANGE REQUIRED,              
004900*                           RECOMPILE ONLY (COPY LNKLTAB)                 
005000*=================================================================        
005100*                                                                         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-AS400.                                              
005500 OBJECT-COMPUTER. IBM-AS400.                                              
005600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 WORKING-STORAGE SECTION.                                                 
006200 01  FILLER                  PIC X(24) VALUE                              
006300        "** PROGRAM LNKVGRPH **".                                         
006400*                                                                         
006500* ---------------- NODE/EDGE/BFS WORK TABLES --------------------*        
006600     COPY LNKNET.                                                         
006700*                                                                         
006800* ---------------- ENDPOINT SEARCH WORK AREA --------------------*        
006900 01  WK-C-SEARCH-AREA.                                                    
007000     05  WK-N-SEARCH-X          PIC S9(07)V99 VALUE ZERO.                 
007100     05  WK-N-SEARCH-X-R REDEFINES WK-N-SEARCH-X                          
007200                                 PIC S9(09).                              
007300     05  WK-N-SEARCH-Y          PIC S9(07)V99 VALUE ZERO.                 
007400     05  WK-N-SEARCH-Y-R REDEFINES WK-N-SEARCH-Y                          
007500                                 PIC S9(09).                              
007600     05  WK-N-FOUND-NODE        PIC 9(05) COMP VALUE ZERO.                
007700     05  WK-C-NODE-FOUND-SW     PIC X(01) VALUE "N".                      
007800     05  WK-N-SEARCH-FROM       PIC 9(05) COMP VALUE ZERO.                
007900     05  WK-N-SEARCH-TO         PIC 9(05) COMP VALUE ZERO.                
008000     05  WK-C-DUP-FOUND-SW      PIC X(01) VALUE "N".                      
008100     05  FILLER                 PIC X(10) VALUE SPACES.                   
008200*                                                                         
008300* ---------------- PER-SOURCE BFS/BRANDES SCAN AREA -------------*        
008400 01  WK-C-BFS-WORK-AREA.                                                  
008500     05  WK-N-SRC               PIC 9(05) COMP VALUE ZERO.                
008600     05  WK-N-QPOS              PIC 9(05) COMP VALUE ZERO.                
008700     05  WK-N-CUR-NODE          PIC 9(05) COMP VALUE ZERO.                
008800     05  WK-N-NBR-NODE          PIC 9(05) COMP VALUE ZERO.                
008900     05  WK-N-CONTRIB           PIC 9(09)V9(06) COMP-3                    
009000                                 VALUE ZERO.                              
009100     05  FILLER                 PIC X(10) VALUE SPACES.                   
009200*                                                                         
009300* ------------------ PROGRAM WORKING STORAGE -------------------*         
009400 01  WK-C-COMMON.                                                         
009500     COPY LNKCOM.                                                         
009600*                                                                         
009700****************                                                          
009800 LINKAGE SECTION.                                                         
009900****************                                                          
010000     COPY GRPH.                                                           
010100*                                                                         
010200     COPY LNKLTAB.                                                        
010300*                                                                         
010400        EJECT                                                             
010500*******************************************************                   
010600 PROCEDURE DIVISION USING WK-C-GRPH-CONTROL                               
010700                           WK-T-LINK-TABLE.                               
010800*******************************************************                   
010900 MAIN-MODULE.                                                             
011000*                                                                         
011100     PERFORM A000-INIT-GRAPH                                              
011200        THRU A099-INIT-GRAPH-EX.                                          
011300     PERFORM C100-BUILD-NODES                                             
011400        THRU C199-BUILD-NODES-EX.                                         
011500     PERFORM C200-BUILD-EDGES                                             
011600        THRU C299-BUILD-EDGES-EX.                                         
011700     IF WK-N-EDGE-CNT > ZERO                                              
011800        PERFORM D100-COMPUTE-CENTRALITY                                   
011900           THRU D199-COMPUTE-CENTRALITY-EX                                
012000        PERFORM D300-NORMALIZE-SCORES                                     
012100           THRU D399-NORMALIZE-SCORES-EX                                  
012200        PERFORM D400-STORE-BACK-TO-LINKS                                  
012300           THRU D499-STORE-BACK-TO-LINKS-EX                               
012400     END-IF.                                                              
012500     MOVE WK-N-NODE-CNT     TO WK-N-GRPH-NODE-CNT.                        
012600     MOVE WK-N-EDGE-CNT     TO WK-N-GRPH-EDGE-CNT.                        
012700     GOBACK.                                                              
012800*                                                                         
012900*----------------------------------------------------------------*        
013000 A000-INIT-GRAPH.                                                         
013100*----------------------------------------------------------------*        
013200     MOVE ZERO   TO WK-N-NODE-CNT.                                        
013300     MOVE ZERO   TO WK-N-EDGE-CNT.                                        
013400     MOVE SPACES TO WK-C-GRPH-ERROR-CD.                                   
013500     IF WK-N-LINK-CNT = ZERO                                              
013600        GO TO A099-INIT-GRAPH-EX.                                         
013700     PERFORM A010-ZERO-ONE-LINK-CENT                                      
013800        THRU A019-ZERO-ONE-LINK-CENT-EX                                   
013900        VARYING WK-X-LINK FROM 1 BY 1                                     
014000          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
014100 A099-INIT-GRAPH-EX.                                                      
014200 EXIT.                                                                    
014300*                                                                         
014400 A010-ZERO-ONE-LINK-CENT.                                                 
014500     MOVE ZERO TO LNK-W-CENTRALITY (WK-X-LINK).                           
014600     MOVE ZERO TO LNK-W-FROM-NODE  (WK-X-LINK).                           
014700     MOVE ZERO TO LNK-W-TO-NODE    (WK-X-LINK).                           
014800 A019-ZERO-ONE-LINK-CENT-EX.                                              
014900 EXIT.                                                                    
015000*                                                                         
015100*----------------------------------------------------------------*        
015200 C100-BUILD-NODES.                                                        
015300*----------------------------------------------------------------*        
015400     IF WK-N-LINK-CNT = ZERO                                              
015500        GO TO C199-BUILD-NODES-EX.                                        
015600     PERFORM C110-BUILD-NODE-ONE-LINK                                     
015700        THRU C119-BUILD-NODE-ONE-LINK-EX                                  
015800        VARYING WK-X-LINK FROM 1 BY 1                                     
015900          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
016000 C199-BUILD-NODES-EX.                                                     
016100 EXIT.                                                                    
016200*                                                                         
016300 C110-BUILD-NODE-ONE-LINK.                                                
016400     IF NOT LNK-W-CENT-ELIGIBLE (WK-X-LINK)                               
016500        GO TO C119-BUILD-NODE-ONE-LINK-EX.                                
016600     MOVE LNK-I-FROM-X (WK-X-LINK) TO WK-N-SEARCH-X.                      
016700     MOVE LNK-I-FROM-Y (WK-X-LINK) TO WK-N-SEARCH-Y.                      
016800     PERFORM C150-FIND-OR-ADD-NODE                                        
016900        THRU C159-FIND-OR-ADD-NODE-EX.                                    
017000     MOVE WK-N-FOUND-NODE TO LNK-W-FROM-NODE (WK-X-LINK).                 
017100     MOVE LNK-I-TO-X (WK-X-LINK)   TO WK-N-SEARCH-X.                      
017200     MOVE LNK-I-TO-Y (WK-X-LINK)   TO WK-N-SEARCH-Y.                      
017300     PERFORM C150-FIND-OR-ADD-NODE                                        
017400        THRU C159-FIND-OR-ADD-NODE-EX.                                    
017500     MOVE WK-N-FOUND-NODE TO LNK-W-TO-NODE (WK-X-LINK).                   
017600 C119-BUILD-NODE-ONE-LINK-EX.                                             
017700 EXIT.                                                                    
017800*                                                                         
017900 C150-FIND-OR-ADD-NODE.                                                   
018000     MOVE "N" TO WK-C-NODE-FOUND-SW.                                      
018100     IF WK-N-NODE-CNT = ZERO                                              
018200        GO TO C170-ADD-NEW-NODE.                                          
018300     PERFORM C160-TEST-ONE-NODE                                           
018400        THRU C169-TEST-ONE-NODE-EX                                        
018500        VARYING WK-X-NODE FROM 1 BY 1                                     
018600          UNTIL WK-X-NODE > WK-N-NODE-CNT.                                
018700     IF WK-C-NODE-FOUND-SW = "Y"                                          
018800        GO TO C159-FIND-OR-ADD-NODE-EX.                                   
018900 C170-ADD-NEW-NODE.                                                       
019000     SET WK-N-NODE-CNT UP BY 1.                                           
019100     SET WK-X-NODE TO WK-N-NODE-CNT.                                      
019200     MOVE WK-N-SEARCH-X TO WK-N-NODE-KEY-X (WK-X-NODE).                   
019300     MOVE WK-N-SEARCH-Y TO WK-N-NODE-KEY-Y (WK-X-NODE).                   
019400     SET WK-N-FOUND-NODE TO WK-N-NODE-CNT.                                
019500 C159-FIND-OR-ADD-NODE-EX.                                                
019600 EXIT.                                                                    
019700*                                                                         
019800 C160-TEST-ONE-NODE.                                                      
019900     IF WK-N-NODE-KEY-X (WK-X-NODE) = WK-N-SEARCH-X                       
020000        AND WK-N-NODE-KEY-Y (WK-X-NODE) = WK-N-SEARCH-Y                   
020100        MOVE "Y" TO WK-C-NODE-FOUND-SW                                    
020200        SET WK-N-FOUND-NODE TO WK-X-NODE                                  
020300        SET WK-X-NODE TO WK-N-NODE-CNT                                    
020400     END-IF.                                                              
020500 C169-TEST-ONE-NODE-EX.                                                   
020600 EXIT.                                                                    
020700*                                                                         
020800*----------------------------------------------------------------*        
020900 C200-BUILD-EDGES.                                                        
021000*----------------------------------------------------------------*        
021100     IF WK-N-LINK-CNT = ZERO                                              
021200        GO TO C299-BUILD-EDGES-EX.                                        
021300     PERFORM C210-BUILD-EDGE-ONE-LINK                                     
021400        THRU C219-BUILD-EDGE-ONE-LINK-EX                                  
021500        VARYING WK-X-LINK FROM 1 BY 1                                     
021600          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
021700 C299-BUILD-EDGES-EX.                                                     
021800 EXIT.                                                                    
021900*                                                                         
022000 C210-BUILD-EDGE-ONE-LINK.                                                
022100*--> A SELF-LOOP (BOTH ENDPOINTS ROUND TO THE SAME NODE) NEVER            
022200*    ENTERS THE GRAPH                                                     
022300     IF NOT LNK-W-CENT-ELIGIBLE (WK-X-LINK)                               
022400        GO TO C219-BUILD-EDGE-ONE-LINK-EX.                                
022500     IF LNK-W-FROM-NODE (WK-X-LINK) = LNK-W-TO-NODE (WK-X-LINK)           
022600        GO TO C219-BUILD-EDGE-ONE-LINK-EX.                                
022700     MOVE LNK-W-FROM-NODE (WK-X-LINK) TO WK-N-SEARCH-FROM.                
022800     MOVE LNK-W-TO-NODE   (WK-X-LINK) TO WK-N-SEARCH-TO.                  
022900     MOVE "N" TO WK-C-DUP-FOUND-SW.                                       
023000     IF WK-N-EDGE-CNT > ZERO                                              
023100        PERFORM C220-TEST-DUP-EDGE                                        
023200           THRU C229-TEST-DUP-EDGE-EX                                     
023300           VARYING WK-X-EDGE FROM 1 BY 1                                  
023400             UNTIL WK-X-EDGE > WK-N-EDGE-CNT.                             
023500     IF WK-C-DUP-FOUND-SW = "Y"                                           
023600        GO TO C219-BUILD-EDGE-ONE-LINK-EX.                                
023700*                                                                         
023800     SET WK-N-EDGE-CNT UP BY 1.                                           
023900     SET WK-X-EDGE TO WK-N-EDGE-CNT.                                      
024000     MOVE WK-N-SEARCH-FROM TO WK-N-EDGE-FROM-NODE (WK-X-EDGE).            
024100     MOVE WK-N-SEARCH-TO   TO WK-N-EDGE-TO-NODE   (WK-X-EDGE).            
024200     SET WK-N-EDGE-LINK-SUB (WK-X-EDGE) TO WK-X-LINK.                     
024300     MOVE ZERO TO WK-N-EDGE-SCORE-RAW  (WK-X-EDGE).                       
024400     MOVE ZERO TO WK-N-EDGE-SCORE-NORM (WK-X-EDGE).                       
024500 C219-BUILD-EDGE-ONE-LINK-EX.                                             
024600 EXIT.                                                                    
024700*                                                                         
024800 C220-TEST-DUP-EDGE.                                                      
024900*--> AN UNDIRECTED NODE PAIR MATCHES EITHER WAY ROUND                     
025000     IF (WK-N-EDGE-FROM-NODE (WK-X-EDGE) = WK-N-SEARCH-FROM               
025100         AND WK-N-EDGE-TO-NODE (WK-X-EDGE) = WK-N-SEARCH-TO)              
025200        OR                                                                
025300        (WK-N-EDGE-FROM-NODE (WK-X-EDGE) = WK-N-SEARCH-TO                 
025400         AND WK-N-EDGE-TO-NODE (WK-X-EDGE) = WK-N-SEARCH-FROM)            
025500        MOVE "Y" TO WK-C-DUP-FOUND-SW                                     
025600        SET WK-X-EDGE TO WK-N-EDGE-CNT                                    
025700     END-IF.                                                              
025800 C229-TEST-DUP-EDGE-EX.                                                   
025900 EXIT.                                                                    
026000*                                                                         
026100*----------------------------------------------------------------*        
026200 D100-COMPUTE-CENTRALITY.                                                 
026300*----------------------------------------------------------------*        
026400     PERFORM D110-COMPUTE-ONE-SOURCE                                      
026500        THRU D119-COMPUTE-ONE-SOURCE-EX                                   
026600        VARYING WK-N-SRC FROM 1 BY 1                                      
026700          UNTIL WK-N-SRC > WK-N-NODE-CNT.                                 
026800 D199-COMPUTE-CENTRALITY-EX.                                              
026900 EXIT.                                                                    
027000*                                                                         
027100 D110-COMPUTE-ONE-SOURCE.                                                 
027200     PERFORM D120-RESET-ONE-BFS-ENTRY                                     
027300        THRU D129-RESET-ONE-BFS-ENTRY-EX                                  
027400        VARYING WK-X-BFS FROM 1 BY 1                                      
027500          UNTIL WK-X-BFS > WK-N-NODE-CNT.                                 
027600     MOVE ZERO TO WK-N-QUEUE-TAIL.                                        
027700     SET WK-N-QUEUE-TAIL UP BY 1.                                         
027800     SET WK-X-QUEUE TO WK-N-QUEUE-TAIL.                                   
027900     SET WK-N-QUEUE-NODE (WK-X-QUEUE) TO WK-N-SRC.                        
028000     MOVE ZERO TO WK-N-BFS-DIST      (WK-N-SRC).                          
028100     MOVE 1    TO WK-N-BFS-SIGMA     (WK-N-SRC).                          
028200     MOVE 1    TO WK-N-BFS-QUEUE-SEQ (WK-N-SRC).                          
028300     PERFORM D130-BFS-EXPAND-ONE                                          
028400        THRU D139-BFS-EXPAND-ONE-EX                                       
028500        VARYING WK-N-QPOS FROM 1 BY 1                                     
028600          UNTIL WK-N-QPOS > WK-N-QUEUE-TAIL.                              
028700     IF WK-N-QUEUE-TAIL > 1                                               
028800        PERFORM D140-ACCUMULATE-ONE                                       
028900           THRU D149-ACCUMULATE-ONE-EX                                    
029000           VARYING WK-N-QPOS FROM WK-N-QUEUE-TAIL BY -1                   
029100             UNTIL WK-N-QPOS < 2                                          
029200     END-IF.                                                              
029300 D119-COMPUTE-ONE-SOURCE-EX.                                              
029400 EXIT.                                                                    
029500*                                                                         
029600 D120-RESET-ONE-BFS-ENTRY.                                                
029700     MOVE 99999 TO WK-N-BFS-DIST      (WK-X-BFS).                         
029800     MOVE ZERO  TO WK-N-BFS-SIGMA     (WK-X-BFS).                         
029900     MOVE ZERO  TO WK-N-BFS-DELTA     (WK-X-BFS).                         
030000     MOVE ZERO  TO WK-N-BFS-QUEUE-SEQ (WK-X-BFS).                         
030100     MOVE ZERO  TO WK-N-QUEUE-NODE    (WK-X-BFS).                         
030200 D129-RESET-ONE-BFS-ENTRY-EX.                                             
030300 EXIT.                                                                    
030400*                                                                         
030500 D130-BFS-EXPAND-ONE.                                                     
030600     SET WK-X-QUEUE TO WK-N-QPOS.                                         
030700     MOVE WK-N-QUEUE-NODE (WK-X-QUEUE) TO WK-N-CUR-NODE.                  
030800     PERFORM D131-SCAN-EDGE-FOR-EXPAND                                    
030900        THRU D138-SCAN-EDGE-FOR-EXPAND-EX                                 
031000        VARYING WK-X-EDGE FROM 1 BY 1                                     
031100          UNTIL WK-X-EDGE > WK-N-EDGE-CNT.                                
031200 D139-BFS-EXPAND-ONE-EX.                                                  
031300 EXIT.                                                                    
031400*                                                                         
031500 D131-SCAN-EDGE-FOR-EXPAND.                                               
031600     MOVE ZERO TO WK-N-NBR-NODE.                                          
031700     IF WK-N-EDGE-FROM-NODE (WK-X-EDGE) = WK-N-CUR-NODE                   
031800        MOVE WK-N-EDGE-TO-NODE (WK-X-EDGE) TO WK-N-NBR-NODE               
031900     ELSE                                                                 
032000     IF WK-N-EDGE-TO-NODE (WK-X-EDGE) = WK-N-CUR-NODE                     
032100        MOVE WK-N-EDGE-FROM-NODE (WK-X-EDGE) TO WK-N-NBR-NODE.            
032200     IF WK-N-NBR-NODE = ZERO                                              
032300        GO TO D138-SCAN-EDGE-FOR-EXPAND-EX.                               
032400     IF WK-N-BFS-DIST (WK-N-NBR-NODE) = 99999                             
032500        COMPUTE WK-N-BFS-DIST (WK-N-NBR-NODE) =                           
032600                WK-N-BFS-DIST (WK-N-CUR-NODE) + 1                         
032700        MOVE WK-N-BFS-SIGMA (WK-N-CUR-NODE)                               
032800                          TO WK-N-BFS-SIGMA (WK-N-NBR-NODE)               
032900        SET WK-N-QUEUE-TAIL UP BY 1                                       
033000        SET WK-X-QUEUE TO WK-N-QUEUE-TAIL                                 
033100        SET WK-N-QUEUE-NODE (WK-X-QUEUE) TO WK-N-NBR-NODE                 
033200        MOVE WK-N-QUEUE-TAIL                                              
033300                          TO WK-N-BFS-QUEUE-SEQ (WK-N-NBR-NODE)           
033400     ELSE                                                                 
033500     IF WK-N-BFS-DIST (WK-N-NBR-NODE) =                                   
033600        WK-N-BFS-DIST (WK-N-CUR-NODE) + 1                                 
033700        ADD WK-N-BFS-SIGMA (WK-N-CUR-NODE)                                
033800                 TO WK-N-BFS-SIGMA (WK-N-NBR-NODE).                       
033900 D138-SCAN-EDGE-FOR-EXPAND-EX.                                            
034000 EXIT.                                                                    
034100*                                                                         
034200 D140-ACCUMULATE-ONE.                                                     
034300     SET WK-X-QUEUE TO WK-N-QPOS.                                         
034400     MOVE WK-N-QUEUE-NODE (WK-X-QUEUE) TO WK-N-CUR-NODE.                  
034500     PERFORM D141-SCAN-EDGE-FOR-ACCUM                                     
034600        THRU D148-SCAN-EDGE-FOR-ACCUM-EX                                  
034700        VARYING WK-X-EDGE FROM 1 BY 1                                     
034800          UNTIL WK-X-EDGE > WK-N-EDGE-CNT.                                
034900 D149-ACCUMULATE-ONE-EX.                                                  
035000 EXIT.                                                                    
035100*                                                                         
035200 D141-SCAN-EDGE-FOR-ACCUM.                                                
035300     MOVE ZERO TO WK-N-NBR-NODE.                                          
035400     IF WK-N-EDGE-FROM-NODE (WK-X-EDGE) = WK-N-CUR-NODE                   
035500        MOVE WK-N-EDGE-TO-NODE (WK-X-EDGE) TO WK-N-NBR-NODE               
035600     ELSE                                                                 
035700     IF WK-N-EDGE-TO-NODE (WK-X-EDGE) = WK-N-CUR-NODE                     
035800        MOVE WK-N-EDGE-FROM-NODE (WK-X-EDGE) TO WK-N-NBR-NODE.            
035900     IF WK-N-NBR-NODE = ZERO                                              
036000        GO TO D148-SCAN-EDGE-FOR-ACCUM-EX.                                
036100*--> ONLY THE NEIGHBOUR ONE HOP CLOSER TO THE SOURCE IS A                 
036200*    PREDECESSOR ON A SHORTEST PATH TO WK-N-CUR-NODE                      
036300     IF WK-N-BFS-DIST (WK-N-NBR-NODE) NOT =                               
036400        WK-N-BFS-DIST (WK-N-CUR-NODE) - 1                                 
036500        GO TO D148-SCAN-EDGE-FOR-ACCUM-EX.                                
036600     IF WK-N-BFS-SIGMA (WK-N-CUR-NODE) = ZERO                             
036700        GO TO D148-SCAN-EDGE-FOR-ACCUM-EX.                                
036800     COMPUTE WK-N-CONTRIB ROUNDED =                                       
036900        (WK-N-BFS-SIGMA (WK-N-NBR-NODE) /                                 
037000         WK-N-BFS-SIGMA (WK-N-CUR-NODE)) *                                
037100        (1 + WK-N-BFS-DELTA (WK-N-CUR-NODE)).                             
037200     ADD WK-N-CONTRIB TO WK-N-BFS-DELTA (WK-N-NBR-NODE).                  
037300     ADD WK-N-CONTRIB TO WK-N-EDGE-SCORE-RAW (WK-X-EDGE).                 
037400 D148-SCAN-EDGE-FOR-ACCUM-EX.                                             
037500 EXIT.                                                                    
037600*                                                                         
037700*----------------------------------------------------------------*        
037800 D300-NORMALIZE-SCORES.                                                   
037900*----------------------------------------------------------------*        
038000     MOVE ZERO TO WK-N-MAX-RAW-SCORE.                                     
038100     IF WK-N-EDGE-CNT = ZERO                                              
038200        GO TO D399-NORMALIZE-SCORES-EX.                                   
038300     PERFORM D310-TEST-ONE-MAX                                            
038400        THRU D319-TEST-ONE-MAX-EX                                         
038500        VARYING WK-X-EDGE FROM 1 BY 1                                     
038600          UNTIL WK-X-EDGE > WK-N-EDGE-CNT.                                
038700     IF WK-N-MAX-RAW-SCORE = ZERO                                         
038800        GO TO D399-NORMALIZE-SCORES-EX.                                   
038900     PERFORM D320-NORMALIZE-ONE-EDGE                                      
039000        THRU D329-NORMALIZE-ONE-EDGE-EX                                   
039100        VARYING WK-X-EDGE FROM 1 BY 1                                     
039200          UNTIL WK-X-EDGE > WK-N-EDGE-CNT.                                
039300 D399-NORMALIZE-SCORES-EX.                                                
039400 EXIT.                                                                    
039500*                                                                         
039600 D310-TEST-ONE-MAX.                                                       
039700     IF WK-N-EDGE-SCORE-RAW (WK-X-EDGE) > WK-N-MAX-RAW-SCORE              
039800        MOVE WK-N-EDGE-SCORE-RAW (WK-X-EDGE)                              
039900                              TO WK-N-MAX-RAW-SCORE.                      
040000 D319-TEST-ONE-MAX-EX.                                                    
040100 EXIT.                                                                    
040200*                                                                         
040300 D320-NORMALIZE-ONE-EDGE.                                                 
040400     COMPUTE WK-N-EDGE-SCORE-NORM (WK-X-EDGE) ROUNDED =                   
040500        WK-N-EDGE-SCORE-RAW (WK-X-EDGE) / WK-N-MAX-RAW-SCORE.             
040600 D329-NORMALIZE-ONE-EDGE-EX.                                              
040700 EXIT.                                                                    
040800*                                                                         
040900*----------------------------------------------------------------*        
041000 D400-STORE-BACK-TO-LINKS.                                                
041100*----------------------------------------------------------------*        
041200     IF WK-N-EDGE-CNT = ZERO                                              
041300        GO TO D499-STORE-BACK-TO-LINKS-EX.                                
041400     PERFORM D410-STORE-ONE-EDGE                                          
041500        THRU D419-STORE-ONE-EDGE-EX                                       
041600        VARYING WK-X-EDGE FROM 1 BY 1                                     
041700          UNTIL WK-X-EDGE > WK-N-EDGE-CNT.                                
041800 D499-STORE-BACK-TO-LINKS-EX.                                             
041900 EXIT.                                                                    
042000*                                                                         
042100 D410-STORE-ONE-EDGE.                                                     
042200     SET WK-X-LINK TO WK-N-EDGE-LINK-SUB (WK-X-EDGE).                     
042300     MOVE WK-N-EDGE-SCORE-NORM (WK-X-EDGE)                                
042400                           TO LNK-W-CENTRALITY (WK-X-LINK).               
042500 D419-STORE-ONE-EDGE-EX.                                                  
042600 EXIT.                                                                    
042700*                                                                         
042800******************************************************************        
042900*************** END OF PROGRAM SOURCE  LNKVGRPH *****************         
043000******************************************************************        
