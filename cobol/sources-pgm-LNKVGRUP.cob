000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LNKVGRUP.                                                    
000300 AUTHOR. KMPTLW.                                                          
000400 INSTALLATION.  NETWORK PLANNING SYSTEMS.                                 
000500 DATE-WRITTEN. 25 MAR 1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONE.                                                          
000800*=================================================================        
000900*                                                                         
001000*PROGRAM DESCRIPTION: ASSIGN ROAD-TYPE GROUP, RAMP INDICATOR AND          
001100*  CENTRALITY ELIGIBILITY FOR ONE LINK RECORD.                            
001200*                                                                         
001300* TYPE 1..6 ------------> GROUP1..GROUP6                                  
001400* ANY OTHER TYPE --------> "OTHER  "                                      
001500* DATA1 IN THE RAMP SET -> RAMP INDICATOR "Y" (ONLY MEANINGFUL            
001600*                          WHEN THE CALLER'S FILTER SWITCH IS             
001700*                          ALSO "Y")                                      
001800* TYPE IN THE CENTRALITY ROAD-TYPE SET -> CENTRALITY ELIGIBLE             
001900*                                                                         
002000*=================================================================        
002100*                                                                         
002200* HISTORY OF MODIFICATION:                                                
002300*=================================================================        
002400*                                                                         
002500*MOD.# INIT DATE DESCRIPTION                                              
002600*------ ------ ---------- --------------------------------------          
002700*LNK008 KMPTLW 25/03/1989 - Initial Version.                              
002800*LNK040 DCKABI 11/12/1995 - REQ. LNK-040 - AN UNKNOWN OR                  
002900*                           NON-NUMERIC TYPE NOW FALLS THROUGH            
003000*                           TO GROUP "OTHER" INSTEAD OF LEAVING           
003100*                           WK-C-VGRUP-O-GROUP BLANK                      
003200*LNK060 RNGSCH 09/09/1999 - Y2K: NO PROGRAM CHANGE REQUIRED,              
003300*                           RECOMPILE ONLY (COPY VGRUP)                   
003400*LNK113 RNGSCH 30/10/2020 - REQ. LNK-113 - FOLD THE CENTRALITY            
003500*                           ELIGIBILITY CHECK (FORMERLY A                 
003600*                           SEPARATE CALL) INTO THIS ROUTINE              
003700*=================================================================        
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-AS400.                                              
004200 OBJECT-COMPUTER. IBM-AS400.                                              
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 WORKING-STORAGE SECTION.                                                 
004900 01  FILLER                  PIC X(24) VALUE                              
005000        "** PROGRAM LNKVGRUP **".                                         
005100*                                                                         
005200 01  WK-C-WORK-AREA.                                                      
005300     05  WK-N-CTR            PIC 9(02) COMP VALUE ZERO.                   
005400     05  WK-N-DATA1-INT      PIC S9(04) VALUE ZERO.                       
005500     05  WK-N-DATA1-INT-R REDEFINES WK-N-DATA1-INT                        
005600                             PIC S9(04).                                  
005700     05  FILLER              PIC X(05).                                   
005800*--> LNK113 - ALTERNATE VIEW OF THE ASSIGNED GROUP USED WHEN              
005900*             DISPLAY-FORMATTING A TRACE LINE FOR THIS LINK               
006000 01  WK-C-TRACE-AREA.                                                     
006100     05  WK-C-TRACE-GROUP    PIC X(08) VALUE SPACES.                      
006200     05  WK-C-TRACE-GROUP-R REDEFINES WK-C-TRACE-GROUP.                   
006300         10  WK-C-TRACE-GROUP-NUM PIC 9(01).                              
006400         10  FILLER              PIC X(07).                               
006500     05  FILLER              PIC X(16) VALUE SPACES.                      
006600*                                                                         
006700* ------------------ PROGRAM WORKING STORAGE -------------------*         
006800 01  WK-C-COMMON.                                                         
006900     COPY LNKCOM.                                                         
007000*                                                                         
007100****************                                                          
007200 LINKAGE SECTION.                                                         
007300****************                                                          
007400     COPY VGRUP.                                                          
007500*                                                                         
007600        EJECT                                                             
007700****************************************                                  
007800 PROCEDURE DIVISION USING WK-C-VGRUP-RECORD.                              
007900****************************************                                  
008000 MAIN-MODULE.                                                             
008100*                                                                         
008200     PERFORM A000-INIT-OUTPUT                                             
008300        THRU A099-INIT-OUTPUT-EX.                                         
008400     PERFORM B100-ASSIGN-GROUP                                            
008500        THRU B199-ASSIGN-GROUP-EX.                                        
008600     PERFORM B200-CHECK-RAMP                                              
008700        THRU B299-CHECK-RAMP-EX.                                          
008800     PERFORM B300-CHECK-CENT-ELIGIBLE                                     
008900        THRU B399-CHECK-CENT-ELIGIBLE-EX.                                 
009000     GOBACK.                                                              
009100*                                                                         
009200*----------------------------------------------------------------*        
009300 A000-INIT-OUTPUT.                                                        
009400*----------------------------------------------------------------*        
009500     MOVE SPACES        TO WK-C-VGRUP-OUTPUT.                             
009600     MOVE "N"            TO WK-C-VGRUP-O-RAMPSW.                          
009700     MOVE "N"            TO WK-C-VGRUP-O-CENTELIG.                        
009800 A099-INIT-OUTPUT-EX.                                                     
009900 EXIT.                                                                    
010000*                                                                         
010100*----------------------------------------------------------------*        
010200 B100-ASSIGN-GROUP.                                                       
010300*----------------------------------------------------------------*        
010400*--> LNK040 - AN UNKNOWN OR NON-NUMERIC TYPE FALLS THROUGH TO             
010500*             GROUP "OTHER" RATHER THAN STAYING BLANK                     
010600     EVALUATE TRUE                                                        
010700        WHEN WK-N-VGRUP-I-TYPE = 1                                        
010800           MOVE "GROUP1 " TO WK-C-VGRUP-O-GROUP                           
010900        WHEN WK-N-VGRUP-I-TYPE = 2                                        
011000           MOVE "GROUP2 " TO WK-C-VGRUP-O-GROUP                           
011100        WHEN WK-N-VGRUP-I-TYPE = 3                                        
011200           MOVE "GROUP3 " TO WK-C-VGRUP-O-GROUP                           
011300        WHEN WK-N-VGRUP-I-TYPE = 4                                        
011400           MOVE "GROUP4 " TO WK-C-VGRUP-O-GROUP                           
011500        WHEN WK-N-VGRUP-I-TYPE = 5                                        
011600           MOVE "GROUP5 " TO WK-C-VGRUP-O-GROUP                           
011700        WHEN WK-N-VGRUP-I-TYPE = 6                                        
011800           MOVE "GROUP6 " TO WK-C-VGRUP-O-GROUP                           
011900        WHEN OTHER                                                        
012000           MOVE "OTHER  " TO WK-C-VGRUP-O-GROUP                           
012100     END-EVALUATE.                                                        
012200 B199-ASSIGN-GROUP-EX.                                                    
012300 EXIT.                                                                    
012400*                                                                         
012500*----------------------------------------------------------------*        
012600 B200-CHECK-RAMP.                                                         
012700*----------------------------------------------------------------*        
012800*--> A LINK IS A RAMP WHEN DATA1 IS IN THE CALLER'S RAMP-VALUE            
012900*    TABLE; THE CALLER DECIDES WHETHER RAMPS ARE THEN EXCLUDED            
013000     MOVE WK-N-VGRUP-I-DATA1 TO WK-N-DATA1-INT.                           
013100     IF WK-N-VGRUP-I-RAMPCNT = ZERO                                       
013200        GO TO B299-CHECK-RAMP-EX.                                         
013300*                                                                         
013400     MOVE ZERO TO WK-N-CTR.                                               
013500     PERFORM B210-TEST-ONE-RAMPVAL                                        
013600        THRU B219-TEST-ONE-RAMPVAL-EX                                     
013700        VARYING WK-N-CTR FROM 1 BY 1                                      
013800          UNTIL WK-N-CTR > WK-N-VGRUP-I-RAMPCNT.                          
013900     GO TO B299-CHECK-RAMP-EX.                                            
014000*                                                                         
014100 B210-TEST-ONE-RAMPVAL.                                                   
014200     IF WK-N-DATA1-INT = WK-N-VGRUP-I-RAMPVAL (WK-N-CTR)                  
014300        MOVE "Y" TO WK-C-VGRUP-O-RAMPSW                                   
014400        MOVE WK-N-VGRUP-I-RAMPCNT TO WK-N-CTR                             
014500     END-IF.                                                              
014600 B219-TEST-ONE-RAMPVAL-EX.                                                
014700 EXIT.                                                                    
014800*                                                                         
014900 B299-CHECK-RAMP-EX.                                                      
015000 EXIT.                                                                    
015100*                                                                         
015200*----------------------------------------------------------------*        
015300 B300-CHECK-CENT-ELIGIBLE.                                                
015400*----------------------------------------------------------------*        
015500*--> LNK113 - ONLY LINKS WHOSE TYPE IS IN THE CALLER'S                    
015600*             CENTRALITY-ROAD-TYPE SET ENTER THE GRAPH                    
015700     IF WK-N-VGRUP-I-CENTCNT = ZERO                                       
015800        GO TO B399-CHECK-CENT-ELIGIBLE-EX.                                
015900*                                                                         
016000     MOVE ZERO TO WK-N-CTR.                                               
016100     PERFORM B310-TEST-ONE-CENTTYPE                                       
016200        THRU B319-TEST-ONE-CENTTYPE-EX                                    
016300        VARYING WK-N-CTR FROM 1 BY 1                                      
016400          UNTIL WK-N-CTR > WK-N-VGRUP-I-CENTCNT.                          
016500     GO TO B399-CHECK-CENT-ELIGIBLE-EX.                                   
016600*                                                                         
016700 B310-TEST-ONE-CENTTYPE.                                                  
016800     IF WK-N-VGRUP-I-TYPE = WK-N-VGRUP-I-CENTTYP (WK-N-CTR)               
016900        MOVE "Y" TO WK-C-VGRUP-O-CENTELIG                                 
017000        MOVE WK-N-VGRUP-I-CENTCNT TO WK-N-CTR                             
017100     END-IF.                                                              
017200 B319-TEST-ONE-CENTTYPE-EX.                                               
017300 EXIT.                                                                    
017400*                                                                         
017500 B399-CHECK-CENT-ELIGIBLE-EX.                                             
017600 EXIT.                                                                    
017700*                                                                         
017800******************************************************************        
017900*************** END OF PROGRAM SOURCE  LNKVGRUP *****************         
018000******************************************************************        
