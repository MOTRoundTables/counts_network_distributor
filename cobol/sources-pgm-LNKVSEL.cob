000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LNKVSEL.                                                     
000300 AUTHOR. KMPTLW.                                                          
000400 INSTALLATION.  NETWORK PLANNING SYSTEMS.                                 
000500 DATE-WRITTEN. 09 SEP 1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONE.                                                          
000800*=================================================================        
000900*                                                                         
001000*PROGRAM DESCRIPTION: WITHIN EACH OF THE SEVEN ROAD-TYPE GROUPS,          
001100*  SELECT THE TOP GRP-SAMPLE-N (SEE LNKVALOC) LINKS BY DESCENDING         
001200*  CENTRALITY FROM THE FIRST-STAGE SAMPLE, THEN, WHEN THE CALLER          
001300*  HAS COMBINE-TWO-SIDED SWITCHED ON, COLLAPSE EACH GROUP OF              
001400*  SELECTED TWO-SIDED LINKS SHARING THE SAME COMBINED-ID DOWN TO          
001500*  ONE REPRESENTATIVE LINK.                                               
001600*                                                                         
001700*  THE GROUP/CENTRALITY ORDERING IS DONE WITH A WORK SORT (SD             
001800*  WK-SRT) FED AND DRAINED ENTIRELY IN WORKING STORAGE VIA AN             
001900*  INPUT PROCEDURE (RELEASE) AND AN OUTPUT PROCEDURE (RETURN) -           
002000*  THE LINK TABLE ITSELF NEVER LEAVES MEMORY.  THE ORIGINAL               
002100*  TABLE POSITION IS CARRIED AS A TRAILING ASCENDING KEY SO TWO           
002200*  LINKS TIED ON CENTRALITY COME BACK OUT IN THEIR ORIGINAL               
002300*  LINKS-IN ORDER.                                                        
002400*                                                                         
002500*  TWO-SIDED COMBINE: THE FIRST SELECTED LINK OF A COMBINED-ID            
002600*  GROUP (IN TABLE ORDER) BECOMES THE REPRESENTATIVE - ITS                
002700*  CENTRALITY IS REPLACED BY THE ARITHMETIC MEAN OF THE GROUP             
002800*  AND THE OTHER MEMBERS' IDS ARE SEMICOLON-JOINED INTO                   
002900*  LNK-W-OTHER-SIDE-ID.  THE OTHER MEMBERS ARE MARKED SUPPRESSED          
003000*  SO THE DRIVER PROGRAM LEAVES THEM OFF THE REPRESENTATIVE FILE.         
003100*                                                                         
003200*=================================================================        
003300*                                                                         
003400* HISTORY OF MODIFICATION:                                                
003500*=================================================================        
003600*                                                                         
003700*MOD.# INIT DATE DESCRIPTION                                              
003800*------ ------ ---------- --------------------------------------          
003900*LNK013 KMPTLW 09/09/1989 - Initial Version.                              
004000*LNK041 DCKABI 03/04/1996 - REQ. LNK-041 - TIES ON CENTRALITY             
004100*                           NOW KEEP THE ORIGINAL LINKS-IN ORDER          
004200*                           INSTEAD OF SORT-DEPENDENT ORDER               
004300*LNK060 RNGSCH 09/09/1999 - Y2K: NO PROGRAM CHANGE REQUIRED,              
004400*                           RECOMPILE ONLY (COPY LNKLTAB)                 
004500*LNK118 RNGSCH 14/03/2021 - REQ. LNK-118 - ADD THE TWO-SIDED              
004600*                           COMBINE STEP (FORMERLY DONE BY HAND           
004700*                           IN A SPREADSHEET AFTER THE RUN)               
004800*=================================================================        
004900*                                                                         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-AS400.                                              
005300 OBJECT-COMPUTER. IBM-AS400.                                              
005400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT WK-SRT ASSIGN TO WORK-WKSRT.                                  
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 SD  WK-SRT.                                                              
006100 01  WK-SRT-REC.                                                          
006200     05  WK-SRT-GROUP            PIC X(08).                               
006300     05  WK-SRT-CENT             PIC 9(01)V9(06).                         
006400     05  WK-SRT-SEQNO            PIC 9(05).                               
006500     05  WK-SRT-LINK-SUB         PIC 9(05).                               
006600     05  FILLER                  PIC X(08).                               
006700*                                                                         
006800 WORKING-STORAGE SECTION.                                                 
006900 01  FILLER                  PIC X(24) VALUE                              
007000        "** PROGRAM LNKVSEL **".                                          
007100*                                                                         
007200 01  WK-C-SEL-WORK.                                                       
007300     05  WK-C-CUR-GROUP          PIC X(08) VALUE SPACES.                  
007400     05  WK-N-CUR-GRP-CNT        PIC 9(07) COMP VALUE ZERO.               
007500     05  WK-N-CUR-GRP-SAMPLE-N   PIC 9(07) COMP VALUE ZERO.               
007600     05  WK-C-SORT-EOF-SW        PIC X(01) VALUE "N".                     
007700     05  FILLER                  PIC X(10) VALUE SPACES.                  
007800*                                                                         
007900 01  WK-C-COMBINE-WORK.                                                   
008000     05  WK-N-COMB-SUM           PIC 9(03)V9(06) VALUE ZERO.              
008100     05  WK-N-COMB-SUM-R REDEFINES WK-N-COMB-SUM                          
008200                                 PIC 9(09).                               
008300     05  WK-N-COMB-CNT           PIC 9(02) COMP VALUE ZERO.               
008400     05  WK-N-COMB-SUB           PIC 9(05) COMP VALUE ZERO.               
008500     05  WK-N-OSID-PTR           PIC 9(03) COMP VALUE ZERO.               
008600     05  FILLER                  PIC X(10) VALUE SPACES.                  
008700*                                                                         
008800* ------------------ PROGRAM WORKING STORAGE -------------------*         
008900 01  WK-C-COMMON.                                                         
009000     COPY LNKCOM.                                                         
009100*                                                                         
009200****************                                                          
009300 LINKAGE SECTION.                                                         
009400****************                                                          
009500     COPY SEL.                                                            
009600*                                                                         
009700 01  WK-C-PARM-REC.                                                       
009800     COPY LNKPARM.                                                        
009900*                                                                         
010000     COPY LNKGTAB.                                                        
010100*                                                                         
010200     COPY LNKLTAB.                                                        
010300*                                                                         
010400        EJECT                                                             
010500*******************************************************                   
010600 PROCEDURE DIVISION USING WK-C-SEL-CONTROL                                
010700                           WK-C-PARM-REC                                  
010800                           WK-T-GRP-TABLE                                 
010900                           WK-T-LINK-TABLE.                               
011000*******************************************************                   
011100 MAIN-MODULE.                                                             
011200*                                                                         
011300     PERFORM E000-INIT-SELECTION                                          
011400        THRU E099-INIT-SELECTION-EX.                                      
011500     PERFORM E100-SORT-AND-SELECT                                         
011600        THRU E199-SORT-AND-SELECT-EX.                                     
011700     PERFORM F100-COMBINE-TWO-SIDED                                       
011800        THRU F199-COMBINE-TWO-SIDED-EX.                                   
011900     GOBACK.                                                              
012000*                                                                         
012100*----------------------------------------------------------------*        
012200 E000-INIT-SELECTION.                                                     
012300*----------------------------------------------------------------*        
012400     MOVE ZERO   TO WK-N-SEL-TOTAL-SELECTED.                              
012500     MOVE SPACES TO WK-C-SEL-ERROR-CD.                                    
012600     IF WK-N-LINK-CNT = ZERO                                              
012700        GO TO E099-INIT-SELECTION-EX.                                     
012800     PERFORM E010-RESET-ONE-LINK-SEL                                      
012900        THRU E019-RESET-ONE-LINK-SEL-EX                                   
013000        VARYING WK-X-LINK FROM 1 BY 1                                     
013100          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
013200 E099-INIT-SELECTION-EX.                                                  
013300 EXIT.                                                                    
013400*                                                                         
013500 E010-RESET-ONE-LINK-SEL.                                                 
013600     MOVE "N"    TO LNK-W-SELECTED-SW   (WK-X-LINK).                      
013700     MOVE "N"    TO LNK-W-SUPPRESSED-SW (WK-X-LINK).                      
013800     MOVE SPACES TO LNK-W-OTHER-SIDE-ID (WK-X-LINK).                      
013900 E019-RESET-ONE-LINK-SEL-EX.                                              
014000 EXIT.                                                                    
014100*                                                                         
014200*----------------------------------------------------------------*        
014300 E100-SORT-AND-SELECT.                                                    
014400*----------------------------------------------------------------*        
014500     IF WK-N-LINK-CNT = ZERO                                              
014600        GO TO E199-SORT-AND-SELECT-EX.                                    
014700     MOVE SPACES TO WK-C-CUR-GROUP.                                       
014800     MOVE ZERO   TO WK-N-CUR-GRP-CNT.                                     
014900     SORT WK-SRT                                                          
015000         ASCENDING KEY WK-SRT-GROUP                                       
015100         DESCENDING KEY WK-SRT-CENT                                       
015200         ASCENDING KEY WK-SRT-SEQNO                                       
015300         INPUT PROCEDURE E110-RELEASE-ELIGIBLE-LINKS                      
015400         OUTPUT PROCEDURE E120-RETURN-AND-MARK-SELECTED.                  
015500 E199-SORT-AND-SELECT-EX.                                                 
015600 EXIT.                                                                    
015700*                                                                         
015800 E110-RELEASE-ELIGIBLE-LINKS.                                             
015900     PERFORM E111-RELEASE-ONE-LINK                                        
016000        THRU E118-RELEASE-ONE-LINK-EX                                     
016100        VARYING WK-X-LINK FROM 1 BY 1                                     
016200          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
016300 E119-RELEASE-ELIGIBLE-LINKS-EX.                                          
016400 EXIT.                                                                    
016500*                                                                         
016600 E111-RELEASE-ONE-LINK.                                                   
016700     IF NOT LNK-W-IS-SAMPLED (WK-X-LINK)                                  
016800        GO TO E118-RELEASE-ONE-LINK-EX.                                   
016900     MOVE LNK-W-GROUP      (WK-X-LINK) TO WK-SRT-GROUP.                   
017000     MOVE LNK-W-CENTRALITY (WK-X-LINK) TO WK-SRT-CENT.                    
017100     SET WK-SRT-LINK-SUB TO WK-X-LINK.                                    
017200     SET WK-SRT-SEQNO    TO WK-X-LINK.                                    
017300     RELEASE WK-SRT-REC.                                                  
017400 E118-RELEASE-ONE-LINK-EX.                                                
017500 EXIT.                                                                    
017600*                                                                         
017700 E120-RETURN-AND-MARK-SELECTED.                                           
017800     MOVE "N" TO WK-C-SORT-EOF-SW.                                        
017900     PERFORM E130-RETURN-ONE-SORTED                                       
018000        THRU E139-RETURN-ONE-SORTED-EX                                    
018100        UNTIL WK-C-SORT-EOF-SW = "Y".                                     
018200 E129-RETURN-AND-MARK-SELECTED-EX.                                        
018300 EXIT.                                                                    
018400*                                                                         
018500 E130-RETURN-ONE-SORTED.                                                  
018600     RETURN WK-SRT                                                        
018700        AT END                                                            
018800           MOVE "Y" TO WK-C-SORT-EOF-SW                                   
018900        NOT AT END                                                        
019000           PERFORM E140-MARK-ONE-SELECTED                                 
019100              THRU E149-MARK-ONE-SELECTED-EX                              
019200     END-RETURN.                                                          
019300 E139-RETURN-ONE-SORTED-EX.                                               
019400 EXIT.                                                                    
019500*                                                                         
019600 E140-MARK-ONE-SELECTED.                                                  
019700     IF WK-SRT-GROUP NOT = WK-C-CUR-GROUP                                 
019800        MOVE WK-SRT-GROUP TO WK-C-CUR-GROUP                               
019900        MOVE ZERO         TO WK-N-CUR-GRP-CNT                             
020000        PERFORM E150-FIND-GROUP-SAMPLE-N                                  
020100           THRU E159-FIND-GROUP-SAMPLE-N-EX                               
020200     END-IF.                                                              
020300     ADD 1 TO WK-N-CUR-GRP-CNT.                                           
020400     SET WK-X-LINK TO WK-SRT-LINK-SUB.                                    
020500     IF WK-N-CUR-GRP-CNT NOT > WK-N-CUR-GRP-SAMPLE-N                      
020600        MOVE "Y" TO LNK-W-SELECTED-SW (WK-X-LINK)                         
020700        ADD 1 TO WK-N-SEL-TOTAL-SELECTED                                  
020800     ELSE                                                                 
020900        MOVE "Y" TO LNK-W-SUPPRESSED-SW (WK-X-LINK)                       
021000     END-IF.                                                              
021100 E149-MARK-ONE-SELECTED-EX.                                               
021200 EXIT.                                                                    
021300*                                                                         
021400 E150-FIND-GROUP-SAMPLE-N.                                                
021500     MOVE ZERO TO WK-N-CUR-GRP-SAMPLE-N.                                  
021600     PERFORM E160-TEST-ONE-GROUP-FOR-SEL                                  
021700        THRU E169-TEST-ONE-GROUP-FOR-SEL-EX                               
021800        VARYING WK-X-GRP FROM 1 BY 1                                      
021900          UNTIL WK-X-GRP > 7.                                             
022000 E159-FIND-GROUP-SAMPLE-N-EX.                                             
022100 EXIT.                                                                    
022200*                                                                         
022300 E160-TEST-ONE-GROUP-FOR-SEL.                                             
022400     IF GRP-NAME (WK-X-GRP) = WK-C-CUR-GROUP                              
022500        MOVE GRP-SAMPLE-N (WK-X-GRP) TO WK-N-CUR-GRP-SAMPLE-N             
022600        SET WK-X-GRP TO 7                                                 
022700     END-IF.                                                              
022800 E169-TEST-ONE-GROUP-FOR-SEL-EX.                                          
022900 EXIT.                                                                    
023000*                                                                         
023100*----------------------------------------------------------------*        
023200 F100-COMBINE-TWO-SIDED.                                                  
023300*----------------------------------------------------------------*        
023400     IF NOT PARM-COMBINE-2SIDE-ON                                         
023500        GO TO F199-COMBINE-TWO-SIDED-EX.                                  
023600     IF WK-N-LINK-CNT = ZERO                                              
023700        GO TO F199-COMBINE-TWO-SIDED-EX.                                  
023800     PERFORM F110-COMBINE-ONE-LINK                                        
023900        THRU F119-COMBINE-ONE-LINK-EX                                     
024000        VARYING WK-X-LINK FROM 1 BY 1                                     
024100          UNTIL WK-X-LINK > WK-N-LINK-CNT.                                
024200 F199-COMBINE-TWO-SIDED-EX.                                               
024300 EXIT.                                                                    
024400*                                                                         
024500 F110-COMBINE-ONE-LINK.                                                   
024600     IF NOT LNK-W-IS-SELECTED (WK-X-LINK)                                 
024700        GO TO F119-COMBINE-ONE-LINK-EX.                                   
024800     IF LNK-W-IS-SUPPRESSED (WK-X-LINK)                                   
024900        GO TO F119-COMBINE-ONE-LINK-EX.                                   
025000     IF NOT LNK-I-TWO-SIDED-YES (WK-X-LINK)                               
025100        GO TO F119-COMBINE-ONE-LINK-EX.                                   
025200     IF LNK-I-COMBINED-ID (WK-X-LINK) = SPACES                            
025300        GO TO F119-COMBINE-ONE-LINK-EX.                                   
025400*                                                                         
025500     MOVE LNK-W-CENTRALITY (WK-X-LINK) TO WK-N-COMB-SUM.                  
025600     MOVE 1      TO WK-N-COMB-CNT.                                        
025700     MOVE 1      TO WK-N-OSID-PTR.                                        
025800     MOVE SPACES TO LNK-W-OTHER-SIDE-ID (WK-X-LINK).                      
025900     PERFORM F120-SCAN-MATCH-ONE                                          
026000        THRU F129-SCAN-MATCH-ONE-EX                                       
026100        VARYING WK-N-COMB-SUB FROM 1 BY 1                                 
026200          UNTIL WK-N-COMB-SUB > WK-N-LINK-CNT.                            
026300     IF WK-N-COMB-CNT > 1                                                 
026400        COMPUTE LNK-W-CENTRALITY (WK-X-LINK) ROUNDED =                    
026500                WK-N-COMB-SUM / WK-N-COMB-CNT                             
026600     END-IF.                                                              
026700 F119-COMBINE-ONE-LINK-EX.                                                
026800 EXIT.                                                                    
026900*                                                                         
027000 F120-SCAN-MATCH-ONE.                                                     
027100     IF WK-N-COMB-SUB = WK-X-LINK                                         
027200        GO TO F129-SCAN-MATCH-ONE-EX.                                     
027300     IF NOT LNK-W-IS-SELECTED (WK-N-COMB-SUB)                             
027400        GO TO F129-SCAN-MATCH-ONE-EX.                                     
027500     IF LNK-W-IS-SUPPRESSED (WK-N-COMB-SUB)                               
027600        GO TO F129-SCAN-MATCH-ONE-EX.                                     
027700     IF NOT LNK-I-TWO-SIDED-YES (WK-N-COMB-SUB)                           
027800        GO TO F129-SCAN-MATCH-ONE-EX.                                     
027900     IF LNK-I-COMBINED-ID (WK-N-COMB-SUB) NOT =                           
028000        LNK-I-COMBINED-ID (WK-X-LINK)                                     
028100        GO TO F129-SCAN-MATCH-ONE-EX.                                     
028200*                                                                         
028300     ADD LNK-W-CENTRALITY (WK-N-COMB-SUB) TO WK-N-COMB-SUM.               
028400     ADD 1 TO WK-N-COMB-CNT.                                              
028500     MOVE "Y" TO LNK-W-SUPPRESSED-SW (WK-N-COMB-SUB).                     
028600     PERFORM F130-APPEND-OTHER-SIDE-ID                                    
028700        THRU F139-APPEND-OTHER-SIDE-ID-EX.                                
028800 F129-SCAN-MATCH-ONE-EX.                                                  
028900 EXIT.                                                                    
029000*                                                                         
029100 F130-APPEND-OTHER-SIDE-ID.                                               
029200     IF WK-N-OSID-PTR > 1                                                 
029300        STRING ";" DELIMITED BY SIZE                                      
029400              INTO LNK-W-OTHER-SIDE-ID (WK-X-LINK)                        
029500              WITH POINTER WK-N-OSID-PTR                                  
029600     END-IF.                                                              
029700     STRING LNK-I-ID (WK-N-COMB-SUB) DELIMITED BY SPACE                   
029800           INTO LNK-W-OTHER-SIDE-ID (WK-X-LINK)                           
029900           WITH POINTER WK-N-OSID-PTR.                                    
030000 F139-APPEND-OTHER-SIDE-ID-EX.                                            
030100 EXIT.                                                                    
030200*                                                                         
030300******************************************************************        
030400*************** END OF PROGRAM SOURCE  LNKVSEL ******************         
030500******************************************************************        
