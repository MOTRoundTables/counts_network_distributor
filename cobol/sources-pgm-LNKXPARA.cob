000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     LNKXPARA.                                                
000500 AUTHOR.         KMPTLW.                                                  
000600 INSTALLATION.   NETWORK PLANNING SYSTEMS.                                
000700 DATE-WRITTEN.   04 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A SINGLE SCALAR PARAMETER            
001200*               VALUE FROM THE LINK-SAMPLING RUN PARAMETER                
001300*               CONTROL FILE (PARMCTL).  CALLED BY LNKMDIST0              
001400*               ONCE PER SCALAR PARAMETER AT INITIALISATION.              
001500*                                                                         
001600*================================================================         
001700* HISTORY OF MODIFICATION:                                                
001800*================================================================         
001900* MOD.#   INIT    DATE        DESCRIPTION                                 
002000* ------  ------  ----------  ------------------------------              
002100* LNK005  KMPTLW  04/03/1989 - INITIAL VERSION                            
002200* LNK031  DCKABI  17/06/1994 - GO TO GOBACK SO THIS PROGRAM CAN           
002300*                              BE CALLED FROM THE OS/400 CL               
002400*                              EXIT ROUTINE AS WELL AS FROM A             
002500*                              COBOL CALLER                               
002600* LNK058  RNGSCH  09/09/1999 - Y2K: PARMCTL DATE FIELDS EXPANDED          
002700*                              TO 4-DIGIT CENTURY, NO PROGRAM             
002800*                              CHANGE REQUIRED HERE - RECOMPILE           
002900*                              ONLY (COPY LNKCOM CHANGE)                  
003000* LNK071  RNGSCH  02/11/2004 - REQ. LNK-071 - RETURN COM0245              
003100*                              (NOT FOUND) SEPARATELY FROM                
003200*                              COM0206 (OTHER I/O ERROR) SO               
003300*                              THE CALLER CAN TELL A MISSING              
003400*                              PARAMETER FROM A DAMAGED FILE              
003500* LNK088  RNGSCH  30/01/2009 - PCRMAPDLMC-088 - TRIM TRAILING             
003600*                              BLANKS BEFORE MOVING THE NUMERIC           
003700*                              REDEFINE                                   
003800*----------------------------------------------------------------*        
003900 EJECT                                                                    
004000**********************                                                    
004100 ENVIRONMENT DIVISION.                                                    
004200**********************                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.  IBM-AS400.                                             
004500 OBJECT-COMPUTER.  IBM-AS400.                                             
004600 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA.                           
004700*                                                                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT PARMCTL ASSIGN TO DATABASE-PARMCTL                            
005100            ORGANIZATION      IS INDEXED                                  
005200            ACCESS MODE       IS RANDOM                                   
005300            RECORD KEY        IS PARMCTL-PARACD                           
005400            FILE STATUS       IS WK-C-FILE-STATUS.                        
005500 EJECT                                                                    
005600***************                                                           
005700 DATA DIVISION.                                                           
005800***************                                                           
005900 FILE SECTION.                                                            
006000***************                                                           
006100 FD  PARMCTL                                                              
006200     LABEL RECORDS ARE OMITTED                                            
006300     DATA RECORD IS PARMCTL-REC.                                          
006400 01  PARMCTL-REC.                                                         
006500     05  PARMCTL-PARACD          PIC X(08).                               
006600     05  PARMCTL-ATTRIBUT        PIC X(01).                               
006700         88  PARMCTL-ATTR-ALPHA      VALUE "A".                           
006800         88  PARMCTL-ATTR-NUMERIC    VALUE "N".                           
006900     05  PARMCTL-PARAVAL         PIC X(20).                               
007000     05  FILLER                  PIC X(08).                               
007100* LNK005 - NUMERIC OVERLAY OF PARAVAL FOR PARMCTL-ATTR-NUMERIC            
007200*          ENTRIES - DEBUGLIM ETC. ARE READ STRAIGHT AS A NUMBER          
007300 01  PARMCTL-REC-R REDEFINES PARMCTL-REC.                                 
007400     05  FILLER                  PIC X(09).                               
007500     05  PARMCTL-PARAVAL-N       PIC S9(09)V9(04).                        
007600     05  FILLER                  PIC X(08).                               
007700*                                                                         
007800*************************                                                 
007900 WORKING-STORAGE SECTION.                                                 
008000*************************                                                 
008100 01  FILLER              PIC X(24)  VALUE                                 
008200     "** PROGRAM LNKXPARA **".                                            
008300*                                                                         
008400* ------------------ PROGRAM WORKING STORAGE -------------------*         
008500 01  WK-C-COMMON.                                                         
008600     COPY LNKCOM.                                                         
008700*                                                                         
008800 EJECT                                                                    
008900 LINKAGE SECTION.                                                         
009000*****************                                                         
009100     COPY XPARA.                                                          
009200 EJECT                                                                    
009300********************************************                              
009400 PROCEDURE DIVISION USING WK-C-XPARA-RECORD.                              
009500********************************************                              
009600 MAIN-MODULE.                                                             
009700     PERFORM A000-MAIN-PROCESSING                                         
009800        THRU A099-MAIN-PROCESSING-EX.                                     
009900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010000        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
010100 LNK031     GOBACK.                                                       
010200 EJECT                                                                    
010300*---------------------------------------------------------------*         
010400 A000-MAIN-PROCESSING.                                                    
010500*---------------------------------------------------------------*         
010600     OPEN    INPUT PARMCTL.                                               
010700     IF      NOT WK-C-SUCCESSFUL                                          
010800             DISPLAY "LNKXPARA - OPEN FILE ERROR - PARMCTL"               
010900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
011000             GO TO Y900-ABNORMAL-TERMINATION.                             
011100*                                                                         
011200     MOVE    SPACES              TO    WK-C-XPARA-OUTPUT.                 
011300     MOVE    ZERO                TO    WK-N-XPARA-PARANUM.                
011400*                                                                         
011500     MOVE    WK-C-XPARA-PARACD   TO    PARMCTL-PARACD.                    
011600     READ    PARMCTL.                                                     
011700     IF      WK-C-SUCCESSFUL                                              
011800             GO TO A080-MOVE-DATA.                                        
011900*                                                                         
012000     IF      WK-C-RECORD-NOT-FOUND                                        
012100             MOVE "COM0245"      TO    WK-C-XPARA-ERROR-CD                
012200     ELSE                                                                 
012300             MOVE "COM0206"      TO    WK-C-XPARA-ERROR-CD.               
012400     GO TO A099-MAIN-PROCESSING-EX.                                       
012500*                                                                         
012600 A080-MOVE-DATA.                                                          
012700     IF      PARMCTL-ATTR-ALPHA                                           
012800             MOVE PARMCTL-PARAVAL   TO WK-C-XPARA-PARAVAL                 
012900     ELSE                                                                 
013000* LNK088 - RIGHT-JUSTIFY SO A SHORT NUMERIC VALUE LINES UP                
013100* LNK088 - UNDER THE 9(09)V9(04) REDEFINE BELOW                           
013200     IF      PARMCTL-ATTR-NUMERIC                                         
013300             MOVE ZEROES            TO WK-C-XPARA-PARAVAL                 
013400             MOVE PARMCTL-PARAVAL   TO WK-C-XPARA-PARAVAL.                
013500*                                                                         
013600*---------------------------------------------------------------*         
013700 A099-MAIN-PROCESSING-EX.                                                 
013800*---------------------------------------------------------------*         
013900     EXIT.                                                                
014000*                                                                         
014100 Y900-ABNORMAL-TERMINATION.                                               
014200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
014300        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
014400     EXIT PROGRAM.                                                        
014500*                                                                         
014600*---------------------------------------------------------------*         
014700 Z000-END-PROGRAM-ROUTINE.                                                
014800*---------------------------------------------------------------*         
014900     CLOSE PARMCTL.                                                       
015000     IF  NOT WK-C-SUCCESSFUL                                              
015100         DISPLAY "LNKXPARA - CLOSE FILE ERROR - PARMCTL"                  
015200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                      
015300*                                                                         
015400*---------------------------------------------------------------*         
015500 Z099-END-PROGRAM-ROUTINE-EX.                                             
015600*---------------------------------------------------------------*         
015700     EXIT.                                                                
015800*                                                                         
015900******************************************************************        
016000*************** END OF PROGRAM SOURCE  LNKXPARA *****************         
016100******************************************************************        
