000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     LNKXTABL.                                                
000500 AUTHOR.         KMPTLW.                                                  
000600 INSTALLATION.   NETWORK PLANNING SYSTEMS.                                
000700 DATE-WRITTEN.   20 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A TABLE-SHAPED PARAMETER             
001200*               (RAMP VALUE SET, CENTRALITY ROAD-TYPE SET, OR             
001300*               PER-GROUP RMSE TABLE) FROM THE LINK-SAMPLING              
001400*               TABLE PARAMETER CONTROL FILE (RMSECTL).                   
001500*NOTE        :  COPIED FROM LNKXPARA - SAME SHAPE, TABLE FILE.            
001600*                                                                         
001700*================================================================         
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================         
002000* MOD.#   INIT    DATE        DESCRIPTION                                 
002100* ------  ------  ----------  ------------------------------              
002200* LNK006  KMPTLW  20/03/1989 - INITIAL VERSION                            
002300* LNK031  DCKABI  17/06/1994 - GO TO GOBACK SO THIS PROGRAM CAN           
002400*                              BE CALLED FROM THE OS/400 CL               
002500*                              EXIT ROUTINE AS WELL AS FROM A             
002600*                              COBOL CALLER                               
002700* LNK059  RNGSCH  09/09/1999 - Y2K: NO PROGRAM CHANGE REQUIRED,           
002800*                              RECOMPILE ONLY (COPY LNKCOM)               
002900* LNK096  RNGSCH  19/04/2010 - PCRMAPDLMC-096 - RETURN                    
003000*                              WK-N-XTABL-CNT = ZERO (NOT                 
003100*                              GARBAGE) WHEN THE TABLE CODE IS            
003200*                              NOT ON FILE, SO LNKMDIST0 CAN              
003300*                              SAFELY FALL BACK TO THE DEFAULT            
003400*                              RMSE TABLE                                 
003500*----------------------------------------------------------------*        
003600 EJECT                                                                    
003700**********************                                                    
003800 ENVIRONMENT DIVISION.                                                    
003900**********************                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  IBM-AS400.                                             
004200 OBJECT-COMPUTER.  IBM-AS400.                                             
004300 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA.                           
004400*                                                                         
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT RMSECTL ASSIGN TO DATABASE-RMSECTL                            
004800            ORGANIZATION      IS INDEXED                                  
004900            ACCESS MODE       IS DYNAMIC                                  
005000            RECORD KEY        IS RMSECTL-KEY                              
005100            FILE STATUS       IS WK-C-FILE-STATUS.                        
005200 EJECT                                                                    
005300***************                                                           
005400 DATA DIVISION.                                                           
005500***************                                                           
005600 FILE SECTION.                                                            
005700***************                                                           
005800 FD  RMSECTL                                                              
005900     LABEL RECORDS ARE OMITTED                                            
006000     DATA RECORD IS RMSECTL-REC.                                          
006100 01  RMSECTL-REC.                                                         
006200     05  RMSECTL-KEY.                                                     
006300         10  RMSECTL-TBLCD       PIC X(08).                               
006400         10  RMSECTL-SEQNUM      PIC 9(02).                               
006500     05  RMSECTL-NAME            PIC X(08).                               
006600     05  RMSECTL-VALUE           PIC X(08).                               
006700     05  FILLER                  PIC X(08).                               
006800* LNK017 - NUMERIC OVERLAY OF THE VALUE FIELD - RAMP/RMSE TABLE           
006900*          ENTRIES ARE STORED ZONED SO THEY CAN BE MOVED STRAIGHT         
007000*          INTO THE PARM TABLE AS TEXT OR AS A NUMBER, CALLER'S CH        
007100 01  RMSECTL-REC-R REDEFINES RMSECTL-REC.                                 
007200     05  FILLER                  PIC X(18).                               
007300     05  RMSECTL-VALUE-N         PIC 9(05)V999.                           
007400     05  FILLER                  PIC X(08).                               
007500*                                                                         
007600*************************                                                 
007700 WORKING-STORAGE SECTION.                                                 
007800*************************                                                 
007900 01  FILLER              PIC X(24)  VALUE                                 
008000     "** PROGRAM LNKXTABL **".                                            
008100*                                                                         
008200 01  WK-N-SEQNUM             PIC 9(02) COMP.                              
008300*                                                                         
008400* ------------------ PROGRAM WORKING STORAGE -------------------*         
008500 01  WK-C-COMMON.                                                         
008600     COPY LNKCOM.                                                         
008700*                                                                         
008800 EJECT                                                                    
008900 LINKAGE SECTION.                                                         
009000*****************                                                         
009100     COPY XTABL.                                                          
009200 EJECT                                                                    
009300********************************************                              
009400 PROCEDURE DIVISION USING WK-C-XTABL-RECORD.                              
009500********************************************                              
009600 MAIN-MODULE.                                                             
009700     PERFORM A000-MAIN-PROCESSING                                         
009800        THRU A099-MAIN-PROCESSING-EX.                                     
009900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010000        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
010100 LNK031     GOBACK.                                                       
010200 EJECT                                                                    
010300*---------------------------------------------------------------*         
010400 A000-MAIN-PROCESSING.                                                    
010500*---------------------------------------------------------------*         
010600     OPEN    INPUT RMSECTL.                                               
010700     IF      NOT WK-C-SUCCESSFUL                                          
010800             DISPLAY "LNKXTABL - OPEN FILE ERROR - RMSECTL"               
010900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
011000             GO TO Y900-ABNORMAL-TERMINATION.                             
011100*                                                                         
011200     MOVE    SPACES              TO    WK-C-XTABL-OUTPUT.                 
011300* LNK096                                                                  
011400     MOVE    ZERO                TO    WK-N-XTABL-CNT.                    
011500     MOVE    1                   TO    WK-N-SEQNUM.                       
011600*                                                                         
011700     MOVE    WK-C-XTABL-TBLCD    TO    RMSECTL-TBLCD.                     
011800     MOVE    WK-N-SEQNUM         TO    RMSECTL-SEQNUM.                    
011900     START   RMSECTL KEY IS NOT LESS THAN RMSECTL-KEY.                    
012000     IF      NOT WK-C-SUCCESSFUL                                          
012100             GO TO A099-MAIN-PROCESSING-EX.                               
012200*                                                                         
012300 A020-READ-NEXT-ENTRY.                                                    
012400     READ    RMSECTL NEXT RECORD.                                         
012500     IF      NOT WK-C-SUCCESSFUL                                          
012600             GO TO A099-MAIN-PROCESSING-EX.                               
012700     IF      RMSECTL-TBLCD NOT = WK-C-XTABL-TBLCD                         
012800             GO TO A099-MAIN-PROCESSING-EX.                               
012900*                                                                         
013000     SET     WK-N-XTABL-CNT  UP BY 1.                                     
013100     SET     WK-X-XTABL      TO WK-N-XTABL-CNT.                           
013200     MOVE    RMSECTL-NAME    TO WK-C-XTABL-NAME (WK-X-XTABL).             
013300     MOVE    RMSECTL-VALUE   TO WK-C-XTABL-VALUE (WK-X-XTABL).            
013400*                                                                         
013500     IF      WK-N-XTABL-CNT < 10                                          
013600             GO TO A020-READ-NEXT-ENTRY.                                  
013700*                                                                         
013800*---------------------------------------------------------------*         
013900 A099-MAIN-PROCESSING-EX.                                                 
014000*---------------------------------------------------------------*         
014100     EXIT.                                                                
014200*                                                                         
014300 Y900-ABNORMAL-TERMINATION.                                               
014400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
014500        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
014600     EXIT PROGRAM.                                                        
014700*                                                                         
014800*---------------------------------------------------------------*         
014900 Z000-END-PROGRAM-ROUTINE.                                                
015000*---------------------------------------------------------------*         
015100     CLOSE RMSECTL.                                                       
015200     IF  NOT WK-C-SUCCESSFUL                                              
015300         DISPLAY "LNKXTABL - CLOSE FILE ERROR - RMSECTL"                  
015400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                      
015500*                                                                         
015600*---------------------------------------------------------------*         
015700 Z099-END-PROGRAM-ROUTINE-EX.                                             
015800*---------------------------------------------------------------*         
015900     EXIT.                                                                
016000*                                                                         
016100******************************************************************        
016200*************** END OF PROGRAM SOURCE  LNKXTABL *****************         
016300******************************************************************        
